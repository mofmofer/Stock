000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-ACCESS-LOG-SERVICE.
000030 AUTHOR.         P J LARABEE.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   11/19/91.
000060 DATE-COMPILED.  11/19/91.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-ACCESS-LOG-SERVICE                                   *
000100*    RECORDS ONE SCREEN-ACCESS EVENT PER REQUEST CARD AND        *
000110*    ANSWERS TWO READ-ONLY ENQUIRIES AGAINST THE LOG: MOST       *
000120*    RECENT N ENTRIES (OPTIONALLY FOR ONE PAGE), MOST-RECENT     *
000130*    FIRST, AND THE LIST OF DISTINCT PAGE NAMES EVER LOGGED,     *
000140*    ASCENDING, NO DUPLICATES.  LOG LAID OUT IN ACCESLOG - THIS  *
000150*    MEMBER RESTATES THAT LAYOUT.                                *
000160*****************************************************************
000170*    CHANGE LOG                                                 *
000180*    -----------                                                *
000190*    11/19/91 PJL WR-0390 ORIGINAL PROGRAM - RECORD FUNCTION     *WR-0390
000200*             ONLY, PAGE/TIMESTAMP RECORDED, NO QUERIES YET.     *WR-0390
000210*    02/27/94 MAC WR-0521 ADDED THE RECENT-LOGS QUERY WITH THE   *WR-0521
000220*             OPTIONAL PAGE FILTER AND THE 1-500 LIMIT CLAMP.    *WR-0521
000230*    08/15/96 DRH WR-0605 ADDED THE DISTINCT-PAGES QUERY -       *WR-0605
000240*             SECURITY WANTED A QUICK LIST OF EVERY SCREEN EVER  *WR-0605
000250*             WATCHED.                                           *WR-0605
000260*    01/06/98 SKP Y2K-0092 REVIEWED THE RECENT-LOGS SORT         *Y2K-0092
000270*             COMPARE - IT COMPARES THE FULL CCYY-MM-DD          *Y2K-0092
000280*             TIMESTAMP TEXT, ALREADY CENTURY-SAFE.  NO CHANGE   *Y2K-0092
000290*             REQUIRED.                                          *Y2K-0092
000300*    11/30/98 SKP Y2K-0125 CONFIRMED FIX AGAINST 00/01 ROLLOVER  *Y2K-0125
000310*             TEST DECK.  NO FURTHER CHANGES REQUIRED.           *Y2K-0125
000320*    05/09/01 JMB WR-0737 WORK TABLE WIDENED TO 5000 ROWS FOR    *WR-0737
000330*             THE OMNIBUS BROKER TIE-IN, SAME AS THE OTHER       *WR-0737
000340*             MEMBERS.                                           *WR-0737
000350*    03/22/04 ANF WR-0814 LOG-ID IS NOW SUPPLIED BY THE CALLING  *WR-0814
000360*             TERMINAL MONITOR - WE NO LONGER MANUFACTURE OUR    *WR-0814
000370*             OWN SEQUENCE NUMBER FOR IT, SEE 1000-RECORD-ACCESS.*WR-0814
000380*    10/18/07 WTG WR-0903 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0903
000390*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0903
000400*    06/14/11 JMB WR-0970 BRANCH AUDIT - REMARKED EVERY PARAGRAPH WR-0970
000410*             AND REDEFINE IN THIS MEMBER, NO FUNCTIONAL CHANGE. *WR-0970
000420*             ALSO MOVED WS-ROW-COUNT OUT TO A STANDALONE        *WR-0970
000430*             77-LEVEL, PER SHOP STANDARD FOR A COUNTER THAT IS  *WR-0970
000440*             NOT PART OF A CONTROL GROUP.  SAME AUDIT AS THE    *WR-0970
000450*             WR-0962 THROUGH WR-0969 SERIES ACROSS THE OTHER    *WR-0970
000460*             SUBSYSTEM MEMBERS.                                  WR-0970
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-3090.
000510 OBJECT-COMPUTER.  IBM-3090.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS ALPHA-UPPER IS "A" THRU "Z"
000550     UPSI-0 ON  STATUS IS ACCLOGSV-RERUN-SW
000560     UPSI-0 OFF STATUS IS ACCLOGSV-NORUN-SW.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ACCESS-REQUEST-FILE ASSIGN TO "ACCLGRQ"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         ACCESS MODE IS SEQUENTIAL
000620         FILE STATUS IS WS-ACCLGRQ-STATUS.
000630     SELECT ACCESS-LOG-FILE ASSIGN TO "ACCESLOG"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS WS-ACCESLOG-STATUS.
000670     SELECT ACCESS-QUERY-RESULT-FILE ASSIGN TO "ACCLGRES"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         ACCESS MODE IS SEQUENTIAL
000700         FILE STATUS IS WS-ACCLGRES-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730*****************************************************************
000740*    ACCESS-REQUEST-FILE - ONE CARD PER RUN. THREE FUNCTIONS -   *
000750*    RECORD ONE EVENT, QUERY RECENT LOGS, QUERY DISTINCT PAGES.  *
000760*****************************************************************
000770 FD  ACCESS-REQUEST-FILE
000780     RECORD CONTAINS 794 CHARACTERS
000790     LABEL RECORDS ARE STANDARD.
000800 01  ACCESS-REQUEST-RECORD.
000810*    FUNCTION CODE PICKS THE PATH THROUGH 0000-MAINLINE - ONLY
000820*    ONE OF THE THREE 88-LEVELS BELOW IS EVER TRUE ON A GIVEN CARD.
000830     05  REQ-FUNCTION-CODE             PIC X(10).
000840         88  REQ-FN-RECORD-ACCESS          VALUE 'RECORD'.
000850         88  REQ-FN-QUERY-RECENT            VALUE 'RECENT'.
000860         88  REQ-FN-QUERY-DISTINCT          VALUE 'DISTINCT'.
000870*    LOG-ID/PAGE/PATH/IP-ADDRESS/USER-AGENT/TIMESTAMP ARE ONLY
000880*    MEANINGFUL WHEN REQ-FN-RECORD-ACCESS IS TRUE - THEY ARE THE
000890*    RAW MATERIAL FOR THE ONE LOG ROW 1000-RECORD-ACCESS WRITES.
000900     05  REQ-LOG-ID                    PIC X(36).
000910     05  REQ-PAGE                      PIC X(100).
000920     05  REQ-PATH                      PIC X(255).
000930     05  REQ-IP-ADDRESS                PIC X(100).
000940     05  REQ-USER-AGENT                PIC X(255).
000950     05  REQ-TIMESTAMP                 PIC X(30).
000960*    REQ-LIMIT AND REQ-PAGE (ABOVE) ARE THE ONLY TWO FIELDS THE
000970*    QUERY-RECENT FUNCTION READS - LIMIT IS CLAMPED TO 1-500 BY
000980*    2100-CLAMP-LIMIT BEFORE IT IS EVER USED FOR THE PRINT LOOP.
000990     05  REQ-LIMIT                     PIC S9(05) COMP-3.
001000     05  FILLER                        PIC X(05).
001010*****************************************************************
001020*    ACCESS-LOG-FILE - RESTATED FROM ACCESLOG, READ AND WRITE.  *
001030*****************************************************************
001040 FD  ACCESS-LOG-FILE
001050     RECORD CONTAINS 776 CHARACTERS
001060     LABEL RECORDS ARE STANDARD.
001070 01  ACCESS-LOG-RECORD.
001080     05  LOG-ID                        PIC X(36).
001090*    LOG-REQUEST-KEY IS THE VIEW THE PAGE-FILTER COMPARE IN
001100*    2200-LOAD-ONE-LOG READS AGAINST REQ-PAGE - CARRIED AS A
001110*    SEPARATE REDEFINE SO A FUTURE COMPOSITE FILTER KEY CAN BE
001120*    ADDED HERE WITHOUT DISTURBING LOG-PAGE ITSELF.
001130     05  LOG-PAGE                      PIC X(100).
001140     05  LOG-REQUEST-KEY REDEFINES LOG-PAGE.
001150         10  LOG-REQUEST-KEY-PAGE      PIC X(100).
001160     05  LOG-PATH                      PIC X(255).
001170     05  LOG-IP-ADDRESS                PIC X(100).
001180     05  LOG-IP-OCTET-VIEW REDEFINES LOG-IP-ADDRESS.
001190         10  LOG-IP-OCTET-1            PIC X(25).
001200         10  LOG-IP-OCTET-2            PIC X(25).
001210         10  LOG-IP-OCTET-3            PIC X(25).
001220         10  LOG-IP-OCTET-4            PIC X(25).
001230     05  LOG-USER-AGENT                PIC X(255).
001240     05  LOG-ACCESSED-AT               PIC X(30).
001250     05  LOG-ACCESSED-AT-R REDEFINES LOG-ACCESSED-AT.
001260         10  LOG-ACCESSED-CCYY         PIC X(04).
001270         10  FILLER                    PIC X(01).
001280         10  LOG-ACCESSED-MM           PIC X(02).
001290         10  FILLER                    PIC X(01).
001300         10  LOG-ACCESSED-DD           PIC X(02).
001310         10  FILLER                    PIC X(20).
001320*****************************************************************
001330*    ACCESS-QUERY-RESULT-FILE - PRINT-STYLE OUTPUT FOR BOTH      *
001340*    QUERY FUNCTIONS.  COLUMN 1 IS THE CARRIAGE-CONTROL BYTE.    *
001350*****************************************************************
001360 FD  ACCESS-QUERY-RESULT-FILE
001370     RECORD CONTAINS 133 CHARACTERS
001380     LABEL RECORDS ARE STANDARD.
001390 01  ACCESS-QUERY-RESULT-LINE          PIC X(133).
001400 WORKING-STORAGE SECTION.
001410*****************************************************************
001420*    FILE STATUS / RUN-CONTROL SWITCHES.  THREE FILES, THREE    *
001430*    INDEPENDENT STATUS BYTES - THE REQUEST CARD FILE IS ALWAYS *
001440*    OPENED FOR THE WHOLE RUN, BUT THE LOG FILE ITSELF IS       *
001450*    OPENED AND CLOSED SEPARATELY BY EACH FUNCTION SINCE RECORD *
001460*    ACCESS OPENS IT EXTEND WHILE BOTH QUERIES OPEN IT INPUT.   *
001470*****************************************************************
001480 01  WS-ACCLOGSV-CONTROLS.
001490     05  WS-ACCLGRQ-STATUS             PIC XX.
001500         88  ACCLGRQ-OK                    VALUE '00'.
001510         88  ACCLGRQ-EOF                   VALUE '10'.
001520     05  WS-ACCESLOG-STATUS            PIC XX.
001530         88  ACCESLOG-OK                   VALUE '00'.
001540         88  ACCESLOG-EOF                  VALUE '10'.
001550     05  WS-ACCLGRES-STATUS            PIC XX.
001560         88  ACCLGRES-OK                   VALUE '00'.
001570     05  FILLER                        PIC X(10).
001580*    WS-ROW-COUNT STANDS ON ITS OWN, NOT PART OF ANY CONTROL
001590*    GROUP, SO IT IS CARRIED AS A STANDALONE 77-LEVEL PER SHOP
001600*    STANDARD.  THE REMAINING WORK COUNTERS ARE SHARED ACROSS
001610*    BOTH QUERY FUNCTIONS.  THE SAME SORT-SUB-1/SORT-SUB-2 PAIR
001620*    DOES DOUBLE DUTY - IT DRIVES THE RECENT-LOGS EXCHANGE SORT
001630*    IN 2300 AND ALSO THE DISTINCT-PAGES INSERTION BUBBLE-DOWN
001640*    IN 3200, SINCE THE TWO QUERIES NEVER RUN IN THE SAME REQUEST.
001650 77  WS-ROW-COUNT                     PIC S9(04) COMP VALUE ZERO.
001660 01  WS-WORK-COUNTERS.
001670     05  WS-EFFECTIVE-LIMIT            PIC S9(04) COMP VALUE ZERO.
001680     05  WS-SORT-SUB-1                 PIC S9(04) COMP VALUE ZERO.
001690     05  WS-SORT-SUB-2                 PIC S9(04) COMP VALUE ZERO.
001700     05  WS-DISTINCT-SUB               PIC S9(04) COMP VALUE ZERO.
001710     05  WS-PRINT-COUNT                PIC S9(04) COMP VALUE ZERO.
001720     05  WS-DUP-FOUND-SWITCH           PIC X(01) VALUE 'N'.
001730         88  WS-DUP-FOUND                  VALUE 'Y'.
001740         88  WS-DUP-NOT-FOUND               VALUE 'N'.
001750     05  FILLER                        PIC X(10).
001760*****************************************************************
001770*    RECENT-LOGS WORK TABLE - LOADED FROM THE LOG FILE, ONE ROW  *
001780*    PER MATCHING RECORD, THEN SORTED MOST-RECENT-FIRST.  WIDTH  *
001790*    MATCHES THE OMNIBUS BROKER TIE-IN VOLUME PER WR-0737.       *
001800*****************************************************************
001810 01  WS-LOG-TABLE-AREA.
001820     05  WS-LOG-TABLE OCCURS 5000 TIMES INDEXED BY WS-LOG-IX.
001830         10  WS-LOG-ID                 PIC X(36).
001840         10  WS-LOG-PAGE               PIC X(100).
001850         10  WS-LOG-PATH               PIC X(255).
001860         10  WS-LOG-IP-ADDRESS         PIC X(100).
001870         10  WS-LOG-USER-AGENT         PIC X(255).
001880         10  WS-LOG-ACCESSED-AT        PIC X(30).
001890     05  FILLER                        PIC X(04).
001900 01  WS-SORT-HOLD-AREA                 PIC X(776).
001910*****************************************************************
001920*    DISTINCT-PAGES WORK TABLE - HOLDS EVERY PAGE NAME SEEN,     *
001930*    KEPT SORTED ASCENDING AS IT IS BUILT.                       *
001940*****************************************************************
001950 01  WS-PAGE-TABLE-AREA.
001960     05  WS-PAGE-ROW-COUNT             PIC S9(04) COMP VALUE ZERO.
001970     05  WS-PAGE-TABLE OCCURS 5000 TIMES INDEXED BY WS-PAGE-IX.
001980         10  WS-PAGE-NAME              PIC X(100).
001990     05  FILLER                        PIC X(04).
002000 01  WS-PAGE-SORT-HOLD-AREA            PIC X(100).
002010*****************************************************************
002020*    DETAIL-LINE EDIT AREAS                                      *
002030*****************************************************************
002040 01  WS-LOG-DETAIL-LINE.
002050     05  FILLER                        PIC X(01) VALUE SPACE.
002060     05  WS-DL-LOG-ID                  PIC X(36).
002070     05  FILLER                        PIC X(01) VALUE SPACE.
002080     05  WS-DL-PAGE                    PIC X(30).
002090     05  FILLER                        PIC X(01) VALUE SPACE.
002100     05  WS-DL-IP-ADDRESS              PIC X(20).
002110     05  FILLER                        PIC X(01) VALUE SPACE.
002120     05  WS-DL-ACCESSED-AT             PIC X(30).
002130     05  FILLER                        PIC X(13) VALUE SPACES.
002140 01  WS-PAGE-DETAIL-LINE.
002150     05  FILLER                        PIC X(05) VALUE SPACES.
002160     05  WS-PL-PAGE                    PIC X(100).
002170     05  FILLER                        PIC X(28) VALUE SPACES.
002180 PROCEDURE DIVISION.
002190*****************************************************************
002200*    0000-MAINLINE - ONE REQUEST CARD DRIVES THE WHOLE RUN.      *
002210*****************************************************************
002220 0000-MAINLINE.
002230     OPEN INPUT ACCESS-REQUEST-FILE.
002240     OPEN OUTPUT ACCESS-QUERY-RESULT-FILE.
002250     READ ACCESS-REQUEST-FILE
002260         AT END SET ACCLGRQ-EOF TO TRUE
002270     END-READ.
002280     IF NOT ACCLGRQ-EOF
002290         EVALUATE TRUE
002300             WHEN REQ-FN-RECORD-ACCESS
002310                 PERFORM 1000-RECORD-ACCESS THRU 1000-EXIT
002320             WHEN REQ-FN-QUERY-RECENT
002330                 PERFORM 2000-QUERY-RECENT THRU 2000-EXIT
002340             WHEN REQ-FN-QUERY-DISTINCT
002350                 PERFORM 3000-QUERY-DISTINCT-PAGES THRU 3000-EXIT
002360             WHEN OTHER
002370                 DISPLAY 'ACCLOGSV - UNKNOWN FUNCTION CODE'
002380         END-EVALUATE
002390     END-IF.
002400     CLOSE ACCESS-REQUEST-FILE.
002410     CLOSE ACCESS-QUERY-RESULT-FILE.
002420     STOP RUN.
002430 0000-EXIT.
002440     EXIT.
002450*****************************************************************
002460*    1000-RECORD-ACCESS - APPEND ONE EVENT TO THE LOG.  THE      *
002470*    LOG-ID AND TIMESTAMP ARRIVE ON THE REQUEST CARD - THE       *
002480*    CALLING TERMINAL MONITOR MANUFACTURES BOTH.  SEE WR-0814.   *
002490*****************************************************************
002500 1000-RECORD-ACCESS.
002510*    OPEN EXTEND APPENDS TO THE END OF ACCESLOG WITHOUT DISTURBING
002520*    ANY EXISTING ROW - THIS FUNCTION NEVER READS THE LOG, ONLY
002530*    ADDS TO IT, SO THE FILE STAYS CLOSED TO THE TWO QUERIES WHILE
002540*    A RECORD-ACCESS RUN IS IN PROGRESS.
002550     OPEN EXTEND ACCESS-LOG-FILE.
002560     MOVE SPACES TO ACCESS-LOG-RECORD.
002570     MOVE REQ-LOG-ID           TO LOG-ID.
002580     MOVE REQ-PAGE             TO LOG-PAGE.
002590     MOVE REQ-PATH             TO LOG-PATH.
002600     MOVE REQ-IP-ADDRESS       TO LOG-IP-ADDRESS.
002610     MOVE REQ-USER-AGENT       TO LOG-USER-AGENT.
002620     MOVE REQ-TIMESTAMP        TO LOG-ACCESSED-AT.
002630     WRITE ACCESS-LOG-RECORD.
002640     CLOSE ACCESS-LOG-FILE.
002650 1000-EXIT.
002660     EXIT.
002670*****************************************************************
002680*    2000-QUERY-RECENT - MOST RECENT N ENTRIES, OPTIONALLY       *
002690*    RESTRICTED TO ONE PAGE, MOST-RECENT-FIRST.                  *
002700*****************************************************************
002710 2000-QUERY-RECENT.
002720     PERFORM 2100-CLAMP-LIMIT THRU 2100-EXIT.
002730     MOVE ZERO TO WS-ROW-COUNT.
002740     OPEN INPUT ACCESS-LOG-FILE.
002750     PERFORM 2200-LOAD-ONE-LOG THRU 2200-EXIT
002760         UNTIL ACCESLOG-EOF.
002770     CLOSE ACCESS-LOG-FILE.
002780     PERFORM 2300-SORT-LOG-TABLE THRU 2300-EXIT.
002790     MOVE ZERO TO WS-PRINT-COUNT.
002800     PERFORM 2400-PRINT-ONE-LOG THRU 2400-EXIT
002810         VARYING WS-LOG-IX FROM 1 BY 1
002820         UNTIL WS-LOG-IX > WS-ROW-COUNT
002830            OR WS-PRINT-COUNT >= WS-EFFECTIVE-LIMIT.
002840 2000-EXIT.
002850     EXIT.
002860*****************************************************************
002870*    2100-CLAMP-LIMIT - EFFECTIVE-LIMIT = MIN(MAX(LIMIT,1),500). *
002880*****************************************************************
002890 2100-CLAMP-LIMIT.
002900*    A CARD WITH NO LIMIT PUNCHED, OR A NEGATIVE OR ZERO LIMIT,
002910*    DEFAULTS TO 1 ROW RATHER THAN BLOWING UP THE PRINT LOOP.
002920     MOVE REQ-LIMIT TO WS-EFFECTIVE-LIMIT.
002930     IF WS-EFFECTIVE-LIMIT < 1
002940         MOVE 1 TO WS-EFFECTIVE-LIMIT
002950     END-IF.
002960*    500 IS THE SAME CEILING THE OMNIBUS BROKER TIE-IN USES ON
002970*    ITS OWN RECENT-ACTIVITY SCREEN - KEEPS ONE BAD REQUEST CARD
002980*    FROM PRINTING THE ENTIRE 5000-ROW WORK TABLE.
002990     IF WS-EFFECTIVE-LIMIT > 500
003000         MOVE 500 TO WS-EFFECTIVE-LIMIT
003010     END-IF.
003020 2100-EXIT.
003030     EXIT.
003040*****************************************************************
003050*    2200-LOAD-ONE-LOG - ONE RECORD OF THE QUERY-RECENT LOAD    *
003060*    LOOP.  A PAGE FILTER ON THE REQUEST CARD DROPS EVERY ROW   *
003070*    THAT IS NOT FOR THAT PAGE BEFORE IT EVER REACHES THE       *
003080*    IN-MEMORY TABLE - THE SORT AND PRINT STEPS NEVER SEE THE   *
003090*    ROWS THAT WERE FILTERED OUT HERE.                          *
003100*****************************************************************
003110 2200-LOAD-ONE-LOG.
003120     READ ACCESS-LOG-FILE
003130         AT END SET ACCESLOG-EOF TO TRUE
003140     END-READ.
003150     IF NOT ACCESLOG-EOF
003160         IF REQ-PAGE = SPACES OR LOG-PAGE = REQ-PAGE
003170             ADD 1 TO WS-ROW-COUNT
003180             SET WS-LOG-IX TO WS-ROW-COUNT
003190             MOVE LOG-ID           TO WS-LOG-ID (WS-LOG-IX)
003200             MOVE LOG-PAGE         TO WS-LOG-PAGE (WS-LOG-IX)
003210             MOVE LOG-PATH         TO WS-LOG-PATH (WS-LOG-IX)
003220            MOVE LOG-IP-ADDRESS   TO WS-LOG-IP-ADDRESS (WS-LOG-IX)
003230            MOVE LOG-USER-AGENT   TO WS-LOG-USER-AGENT (WS-LOG-IX)
003240             MOVE LOG-ACCESSED-AT
003250                              TO WS-LOG-ACCESSED-AT (WS-LOG-IX)
003260         END-IF
003270     END-IF.
003280 2200-EXIT.
003290     EXIT.
003300*****************************************************************
003310*    2300-SORT-LOG-TABLE - CLASSIC EXCHANGE SORT, DESCENDING ON  *
003320*    WS-LOG-ACCESSED-AT.  SAME METHOD ACCTRPT USES FOR ITS OWN   *
003330*    HISTORY LISTING - SEE THAT MEMBER'S REMARKS.                *
003340*****************************************************************
003350 2300-SORT-LOG-TABLE.
003360     IF WS-ROW-COUNT > 1
003370         PERFORM 2310-SORT-ONE-PASS THRU 2310-EXIT
003380             VARYING WS-SORT-SUB-1 FROM 1 BY 1
003390             UNTIL WS-SORT-SUB-1 >= WS-ROW-COUNT
003400     END-IF.
003410 2300-EXIT.
003420     EXIT.
003430*****************************************************************
003440*    2310-SORT-ONE-PASS - ONE PASS OF THE EXCHANGE SORT.  EACH  *
003450*    PASS BUBBLES THE NEXT-LOWEST ACCESSED-AT VALUE DOWN TO ITS *
003460*    FINAL RESTING PLACE, SAME AS THE HISTORY SORT IN ACCTRPT.  *
003470*****************************************************************
003480 2310-SORT-ONE-PASS.
003490     PERFORM 2320-COMPARE-AND-SWAP THRU 2320-EXIT
003500         VARYING WS-SORT-SUB-2 FROM 1 BY 1
003510         UNTIL WS-SORT-SUB-2 > WS-ROW-COUNT - WS-SORT-SUB-1.
003520 2310-EXIT.
003530     EXIT.
003540*****************************************************************
003550*    2320-COMPARE-AND-SWAP - COMPARE TWO ADJACENT TABLE ENTRIES *
003560*    AND SWAP THE WHOLE 01-LEVEL ENTRY THROUGH WS-SORT-HOLD-    *
003570*    AREA IF THE ONE ABOVE IS OLDER THAN THE ONE BELOW.         *
003580*****************************************************************
003590 2320-COMPARE-AND-SWAP.
003600     IF WS-LOG-ACCESSED-AT (WS-SORT-SUB-2) <
003610        WS-LOG-ACCESSED-AT (WS-SORT-SUB-2 + 1)
003620         MOVE WS-LOG-TABLE (WS-SORT-SUB-2) TO WS-SORT-HOLD-AREA
003630         MOVE WS-LOG-TABLE (WS-SORT-SUB-2 + 1)
003640                          TO WS-LOG-TABLE (WS-SORT-SUB-2)
003650         MOVE WS-SORT-HOLD-AREA
003660                          TO WS-LOG-TABLE (WS-SORT-SUB-2 + 1)
003670     END-IF.
003680 2320-EXIT.
003690     EXIT.
003700*****************************************************************
003710*    2400-PRINT-ONE-LOG - FORMATS AND WRITES ONE DETAIL LINE OF *
003720*    THE QUERY-RECENT RESULT.  PAGE AND IP-ADDRESS ARE TRUNCATED*
003730*    TO FIT THE FIXED-WIDTH DETAIL LINE - FULL VALUES ARE STILL *
003740*    ON THE ACCESS-LOG-FILE ITSELF FOR ANY DOWNSTREAM JOB THAT  *
003750*    NEEDS THEM UNTRUNCATED.                                     *
003760*****************************************************************
003770 2400-PRINT-ONE-LOG.
003780     MOVE SPACES TO WS-LOG-DETAIL-LINE.
003790     MOVE WS-LOG-ID (WS-LOG-IX)         TO WS-DL-LOG-ID.
003800     MOVE WS-LOG-PAGE (WS-LOG-IX) (1:30) TO WS-DL-PAGE.
003810     MOVE WS-LOG-IP-ADDRESS (WS-LOG-IX) (1:20)
003820                                     TO WS-DL-IP-ADDRESS.
003830     MOVE WS-LOG-ACCESSED-AT (WS-LOG-IX) TO WS-DL-ACCESSED-AT.
003840     WRITE ACCESS-QUERY-RESULT-LINE FROM WS-LOG-DETAIL-LINE.
003850     ADD 1 TO WS-PRINT-COUNT.
003860 2400-EXIT.
003870     EXIT.
003880*****************************************************************
003890*    3000-QUERY-DISTINCT-PAGES - EVERY DISTINCT PAGE NAME,       *
003900*    ASCENDING, NO DUPLICATES.                                   *
003910*****************************************************************
003920 3000-QUERY-DISTINCT-PAGES.
003930     MOVE ZERO TO WS-PAGE-ROW-COUNT.
003940     OPEN INPUT ACCESS-LOG-FILE.
003950     PERFORM 3100-ADD-ONE-PAGE THRU 3100-EXIT
003960         UNTIL ACCESLOG-EOF.
003970     CLOSE ACCESS-LOG-FILE.
003980     PERFORM 3300-PRINT-ONE-PAGE THRU 3300-EXIT
003990         VARYING WS-PAGE-IX FROM 1 BY 1
004000         UNTIL WS-PAGE-IX > WS-PAGE-ROW-COUNT.
004010 3000-EXIT.
004020     EXIT.
004030*****************************************************************
004040*    3100-ADD-ONE-PAGE - ONE RECORD OF THE DISTINCT-PAGES LOAD  *
004050*    LOOP.  THE PAGE NAME IS ONLY ADDED IF 3110-CHECK-ONE-PAGE  *
004060*    DID NOT ALREADY FIND IT IN THE TABLE - THIS IS A LINEAR    *
004070*    DUPLICATE CHECK, NOT A SEARCH, SINCE THE TABLE IS BEING    *
004080*    BUILT AND RE-SORTED ONE ENTRY AT A TIME AS IT GROWS.       *
004090*****************************************************************
004100 3100-ADD-ONE-PAGE.
004110     READ ACCESS-LOG-FILE
004120         AT END SET ACCESLOG-EOF TO TRUE
004130     END-READ.
004140     IF NOT ACCESLOG-EOF
004150         SET WS-DUP-NOT-FOUND TO TRUE
004160         PERFORM 3110-CHECK-ONE-PAGE THRU 3110-EXIT
004170             VARYING WS-DISTINCT-SUB FROM 1 BY 1
004180             UNTIL WS-DISTINCT-SUB > WS-PAGE-ROW-COUNT
004190                OR WS-DUP-FOUND
004200         IF WS-DUP-NOT-FOUND
004210             ADD 1 TO WS-PAGE-ROW-COUNT
004220             MOVE LOG-PAGE TO WS-PAGE-NAME (WS-PAGE-ROW-COUNT)
004230             PERFORM 3200-SORT-PAGE-INTO-PLACE THRU 3200-EXIT
004240         END-IF
004250     END-IF.
004260 3100-EXIT.
004270     EXIT.
004280*****************************************************************
004290*    3110-CHECK-ONE-PAGE - ONE ENTRY OF THE DUPLICATE-CHECK     *
004300*    LOOP AGAINST THE PAGE NAMES ALREADY IN THE TABLE.          *
004310*****************************************************************
004320 3110-CHECK-ONE-PAGE.
004330     IF WS-PAGE-NAME (WS-DISTINCT-SUB) = LOG-PAGE
004340         SET WS-DUP-FOUND TO TRUE
004350     END-IF.
004360 3110-EXIT.
004370     EXIT.
004380*****************************************************************
004390*    3200-SORT-PAGE-INTO-PLACE - BUBBLES THE JUST-ADDED PAGE     *
004400*    NAME DOWN TO ITS ALPHABETICAL POSITION.  THE TABLE STAYS    *
004410*    FULLY SORTED AFTER EVERY INSERT SO NO SEPARATE FINAL SORT   *
004420*    PASS IS NEEDED.                                             *
004430*****************************************************************
004440 3200-SORT-PAGE-INTO-PLACE.
004450     MOVE WS-PAGE-ROW-COUNT TO WS-SORT-SUB-1.
004460 3210-BUBBLE-DOWN.
004470     IF WS-SORT-SUB-1 > 1
004480         IF WS-PAGE-NAME (WS-SORT-SUB-1) <
004490            WS-PAGE-NAME (WS-SORT-SUB-1 - 1)
004500             MOVE WS-PAGE-NAME (WS-SORT-SUB-1)
004510                              TO WS-PAGE-SORT-HOLD-AREA
004520             MOVE WS-PAGE-NAME (WS-SORT-SUB-1 - 1)
004530                              TO WS-PAGE-NAME (WS-SORT-SUB-1)
004540             MOVE WS-PAGE-SORT-HOLD-AREA
004550                              TO WS-PAGE-NAME (WS-SORT-SUB-1 - 1)
004560             SUBTRACT 1 FROM WS-SORT-SUB-1
004570             GO TO 3210-BUBBLE-DOWN
004580         END-IF
004590     END-IF.
004600 3200-EXIT.
004610     EXIT.
004620*****************************************************************
004630*    3300-PRINT-ONE-PAGE - WRITES ONE DETAIL LINE OF THE        *
004640*    DISTINCT-PAGES RESULT.  THE TABLE IS ALREADY IN FINAL      *
004650*    ASCENDING ORDER BY THE TIME THIS PARAGRAPH RUNS, SO THE    *
004660*    PRINT LOOP IS A STRAIGHT VARYING PASS WITH NO SORT STEP    *
004670*    OF ITS OWN - COMPARE TO 2400-PRINT-ONE-LOG, WHICH PRINTS   *
004680*    FROM A TABLE THAT WAS SORTED SEPARATELY AFTER LOADING.     *
004690*****************************************************************
004700 3300-PRINT-ONE-PAGE.
004710     MOVE SPACES TO WS-PAGE-DETAIL-LINE.
004720     MOVE WS-PAGE-NAME (WS-PAGE-IX) TO WS-PL-PAGE.
004730     WRITE ACCESS-QUERY-RESULT-LINE FROM WS-PAGE-DETAIL-LINE.
004740 3300-EXIT.
004750     EXIT.
