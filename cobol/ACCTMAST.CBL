000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-ACCOUNT-MASTER.
000030 AUTHOR.         R T OKONKWO.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   03/14/88.
000060 DATE-COMPILED.  03/14/88.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-ACCOUNT-MASTER                                       *
000100*    RECORD LAYOUT FOR THE BROKERAGE ACCOUNT MASTER FILE.       *
000110*    CARRIES THE CASH BALANCE AND THE FULL SET OF SECURITIES    *
000120*    HOLDINGS FOR ONE ACCOUNT.  MAINTAINED BY ACCTSVC, READ FOR *
000130*    LISTING BY ACCTRPT.  ORGANIZATION IS RELATIVE - THERE IS   *
000140*    NO INDEXED ACCESS METHOD ON THIS BOX, SO THE OWNING        *
000150*    PROGRAM CARRIES ITS OWN ACCOUNT-ID TO RRN LOOKUP TABLE.    *
000160*****************************************************************
000170*    CHANGE LOG                                                 *
000180*    -----------                                                *
000190*    03/14/88 RTO WR-0114 ORIGINAL LAYOUT, CASH ACCOUNTS ONLY.  * WR-0114
000200*    09/02/89 RTO WR-0201 ADDED HOLDING-TABLE FOR EQUITY POSNS. * WR-0201
000210*    04/11/90 RTO WR-0244 WIDENED OWNER-NAME TO 100 BYTES.      * WR-0244
000220*    11/19/91 PJL WR-0388 ADDED HOLD-EXCHANGE TO EACH POSITION. * WR-0388
000230*    06/02/92 PJL WR-0402 QUANTITY/AVG-COST MOVED TO COMP-3,    * WR-0402
000240*             SIX DECIMAL PLACES PER FINANCE'S NEW STANDARD.    * WR-0402
000250*    02/27/94 MAC WR-0517 ADDED ACCT-CREATED-AT TIMESTAMP.      * WR-0517
000260*    08/15/96 DRH WR-0601 ADDED PRIMARY-HOLDING QUICK-LOOK VIEW * WR-0601
000270*             FOR THE OVERNIGHT NET-WORTH EXTRACT.              * WR-0601
000280*    01/06/98 SKP Y2K-0088 CREATED-AT REDEFINE SPLIT OUT TO     * Y2K-0088
000290*             CCYY/MM/DD - CENTURY WINDOWING REMOVED FROM DATE  * Y2K-0088
000300*             COMPARES ELSEWHERE IN THE SUBSYSTEM.               *Y2K-0088
000310*    11/30/98 SKP Y2K-0121 CONFIRMED FIX AGAINST 00/01 ROLLOVER * Y2K-0121
000320*             TEST DECK.  NO FURTHER CHANGES REQUIRED.          * Y2K-0121
000330*    05/09/01 JMB WR-0733 RAISED HOLDING-TABLE CEILING TO 999   * WR-0733
000340*             POSITIONS (WAS 200) FOR THE OMNIBUS BROKER TIE-IN.* WR-0733
000350*    03/22/04 ANF WR-0810 FILE STATUS 88-LEVELS DOCUMENTED HERE * WR-0810
000360*             RATHER THAN RE-KEYED IN EVERY CALLING PROGRAM.    * WR-0810
000370*    10/18/07 WTG WR-0899 NO FUNCTIONAL CHANGE - RECOMPILED     * WR-0899
000380*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION.* WR-0899
000390*    06/14/11 JMB WR-0965 BRANCH AUDIT - WS-RECORD-COUNT MOVED  * WR-0965
000400*             OUT TO A STANDALONE 77-LEVEL, PER SHOP STANDARD   * WR-0965
000410*             FOR A COUNTER THAT IS NOT PART OF A CONTROL GROUP.* WR-0965
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-3090.
000460 OBJECT-COMPUTER.  IBM-3090.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS ALPHA-UPPER IS "A" THRU "Z"
000500     UPSI-0 ON  STATUS IS ACCTMAST-RERUN-SW
000510     UPSI-0 OFF STATUS IS ACCTMAST-NORUN-SW.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ACCOUNT-MASTER-FILE ASSIGN TO "ACCTMSTR"
000550         ORGANIZATION IS RELATIVE
000560         ACCESS MODE IS DYNAMIC
000570         RELATIVE KEY IS WS-ACCT-RRN
000580         FILE STATUS IS WS-ACCTMSTR-STATUS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610*****************************************************************
000620*    ACCOUNT-MASTER-FILE - ONE RECORD PER BROKERAGE ACCOUNT.    *
000630*****************************************************************
000640 FD  ACCOUNT-MASTER-FILE
000650     RECORD CONTAINS 60138 CHARACTERS
000660     LABEL RECORDS ARE STANDARD.
000670 01  ACCOUNT-MASTER-RECORD.
000680     05  ACCT-ID                       PIC X(36).
000690     05  ACCT-OWNER-NAME               PIC X(100).
000700     05  ACCT-CASH-BALANCE             PIC S9(13)V9(4) COMP-3.
000710     05  ACCT-CREATED-AT               PIC X(30).
000720     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
000730*        ISO-8601 BREAKOUT ADDED PER Y2K-0088 - SEE CHANGE LOG.
000740         10  ACCT-CREATED-CCYY         PIC X(04).
000750         10  FILLER                    PIC X(01).
000760         10  ACCT-CREATED-MM           PIC X(02).
000770         10  FILLER                    PIC X(01).
000780         10  ACCT-CREATED-DD           PIC X(02).
000790         10  FILLER                    PIC X(20).
000800     05  ACCT-HOLDING-COUNT            PIC 9(03).
000810     05  ACCT-HOLDING-TABLE OCCURS 999 TIMES
000820                            INDEXED BY ACCT-HOLD-IX.
000830         10  HOLD-SYM-EXCH-AREA.
000840             15  HOLD-SYMBOL           PIC X(20).
000850             15  HOLD-EXCHANGE         PIC X(20).
000860         10  HOLD-SYM-EXCH-KEY REDEFINES HOLD-SYM-EXCH-AREA
000870                                   PIC X(40).
000880         10  HOLD-QUANTITY             PIC S9(13)V9(6) COMP-3.
000890         10  HOLD-AVERAGE-COST         PIC S9(13)V9(6) COMP-3.
000900*    QUICK-LOOK VIEW OF POSITION #1 - OVERNIGHT NET-WORTH EXTRACT
000910*    READS THIS INSTEAD OF SUBSCRIPTING WHEN IT ONLY NEEDS TO
000920*    KNOW WHETHER THE ACCOUNT HOLDS ANYTHING. ADDED WR-0601.
000930     05  ACCT-PRIMARY-HOLDING-VIEW REDEFINES ACCT-HOLDING-TABLE.
000940         10  ACCT-PRIMARY-SYMBOL       PIC X(20).
000950         10  ACCT-PRIMARY-EXCHANGE     PIC X(20).
000960         10  ACCT-PRIMARY-QUANTITY     PIC S9(13)V9(6) COMP-3.
000970         10  ACCT-PRIMARY-AVG-COST     PIC S9(13)V9(6) COMP-3.
000980         10  FILLER                    PIC X(59880).
000990     05  FILLER                        PIC X(20).
001000 WORKING-STORAGE SECTION.
001010*****************************************************************
001020*    STANDALONE RECORD COUNTER - CARRIED AS A 77-LEVEL SINCE IT *
001030*    STANDS ON ITS OWN AND IS NOT PART OF ANY CONTROL GROUP.    *
001040*****************************************************************
001050 77  WS-RECORD-COUNT                  PIC S9(08) COMP VALUE ZERO.
001060*****************************************************************
001070*    FILE STATUS / CONTROL COUNTERS FOR ACCOUNT-MASTER-FILE     *
001080*****************************************************************
001090 01  WS-ACCTMAST-CONTROLS.
001100     05  WS-ACCTMSTR-STATUS            PIC XX.
001110         88  ACCTMSTR-OK                   VALUE '00'.
001120         88  ACCTMSTR-EOF                  VALUE '10'.
001130         88  ACCTMSTR-NOT-FOUND            VALUE '23'.
001140     05  WS-ACCT-RRN                   PIC S9(08) COMP.
001150     05  WS-HOLD-SUB                   PIC S9(04) COMP VALUE ZERO.
001160     05  FILLER                        PIC X(10).
001170 PROCEDURE DIVISION.
001180*****************************************************************
001190*    THIS MEMBER CARRIES THE RECORD LAYOUT ONLY.  ACCTSVC AND    *
001200*    ACCTRPT COPY THE ABOVE PICTURE CLAUSES INTO THEIR OWN FILE  *
001210*    SECTIONS RATHER THAN COPYBOOK THIS MEMBER - THAT IS HOW     *
001220*    THIS SHOP HAS ALWAYS KEPT ITS MASTER LAYOUTS SINCE PRTMSTR. *
001230*****************************************************************
001240 0000-MAINLINE.
001250     STOP RUN.
001260 0000-EXIT.
001270     EXIT.
