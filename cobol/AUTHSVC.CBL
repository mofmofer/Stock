000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-AUTHENTICATION-SERVICE.
000030 AUTHOR.         M A CHU.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   02/27/94.
000060 DATE-COMPILED.  02/27/94.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-AUTHENTICATION-SERVICE                               *
000100*    VALIDATES ONE SIGN-ON REQUEST AGAINST THE TWO-ROW LOGIN-    *
000110*    CREDENTIALS PARAMETER FILE (SEE LOGINCRD).  THE SHAREHOLDER *
000120*    PORTAL ROW (ROLE USER) IS MATCHED CASE-INSENSITIVE ON THE   *
000130*    E-MAIL ID; THE BRANCH ADMIN CONSOLE ROW (ROLE ADMIN) IS     *
000140*    MATCHED EXACT-TRIM.  PASSWORD IS ALWAYS MATCHED EXACT,      *
000150*    CASE-SENSITIVE, UNTRIMMED, REGARDLESS OF ROLE.  ON A MATCH  *
000160*    THE CONFIGURED DISPLAY NAME IS RETURNED; ON ANY MISMATCH,   *
000170*    OR A MISSING ID/PASSWORD, PLAIN FAILURE IS RETURNED WITH NO *
000180*    FURTHER DETAIL - WE DO NOT TELL THE CALLER WHICH FIELD WAS  *
000190*    WRONG.                                                      *
000200*****************************************************************
000210*    CHANGE LOG                                                 *
000220*    -----------                                                *
000230*    02/27/94 MAC WR-0523 ORIGINAL PROGRAM - SHAREHOLDER PORTAL  *WR-0523
000240*             LOGON ONLY, NO ADMIN CONSOLE YET.                  *WR-0523
000250*    08/15/96 DRH WR-0607 ADDED THE ADMIN VALIDATION PATH AND    *WR-0607
000260*             THE SECOND CREDENTIAL ROW - SEE LOGINCRD WR-0604.  *WR-0607
000270*    01/06/98 SKP Y2K-0094 REVIEWED - NO DATE FIELDS COMPARED BY *Y2K-0094
000280*             THIS PROGRAM, NO CHANGE REQUIRED.                  *Y2K-0094
000290*    11/30/98 SKP Y2K-0127 CLOSED OUT WITH THE REST OF THE Y2K   *Y2K-0127
000300*             PROGRAM.  SEE Y2K-0094 REMARKS.                    *Y2K-0127
000310*    03/22/04 ANF WR-0816 REWORKED THE COMPARE LOGIC TO MATCH    *WR-0816
000320*             THE HOUSE STYLE GUIDE - USER ID IS FOLDED TO LOWER *WR-0816
000330*             CASE VIA INSPECT CONVERTING, NOT A TABLE LOOKUP.   *WR-0816
000340*    10/18/07 WTG WR-0905 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0905
000350*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0905
000360*    04/11/11 JMB WR-0961 BLANK-AFTER-TRIM SUBMITTED ID IS NOW   *WR-0961
000370*             AN IMMEDIATE FAILURE BEFORE ANY ROW IS COMPARED -  *WR-0961
000380*             BRANCH AUDIT FLAGGED A CASE WHERE AN ALL-SPACE ID  *WR-0961
000390*             WAS SLIPPING THROUGH TO THE ADMIN COMPARE.         *WR-0961
000400*    06/14/11 JMB WR-0963 SAME AUDIT - CRED FILE WAS BEING       *WR-0963
000410*             RE-READ FROM THE TOP FOR EVERY REQUEST CARD.       *WR-0963
000420*             NOW LOADED ONCE INTO A TWO-ENTRY TABLE AT STARTUP  *WR-0963
000430*             AND SEARCHED BY ROLE, PER LOGINCRD WR-0963.        *WR-0963
000440*    06/14/11 JMB WR-0967 SAME AUDIT - WS-TRIM-LENGTH MOVED OUT  *WR-0967
000450*             TO A STANDALONE 77-LEVEL, PER SHOP STANDARD FOR A  *WR-0967
000460*             COUNTER THAT IS NOT PART OF A CONTROL GROUP.       *WR-0967
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-3090.
000510 OBJECT-COMPUTER.  IBM-3090.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS ALPHA-UPPER IS "A" THRU "Z"
000550     CLASS ALPHA-LOWER IS "a" THRU "z"
000560     UPSI-0 ON  STATUS IS AUTHSVC-RERUN-SW
000570     UPSI-0 OFF STATUS IS AUTHSVC-NORUN-SW.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT LOGIN-REQUEST-FILE ASSIGN TO "AUTHRQST"
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         ACCESS MODE IS SEQUENTIAL
000630         FILE STATUS IS WS-AUTHRQST-STATUS.
000640     SELECT LOGIN-CREDENTIALS-FILE ASSIGN TO "LOGINCRD"
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         ACCESS MODE IS SEQUENTIAL
000670         FILE STATUS IS WS-LOGINCRD-STATUS.
000680     SELECT LOGIN-RESULT-FILE ASSIGN TO "AUTHRESP"
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         ACCESS MODE IS SEQUENTIAL
000710         FILE STATUS IS WS-AUTHRESP-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740*****************************************************************
000750*    LOGIN-REQUEST-FILE - ONE SIGN-ON ATTEMPT PER CARD.         *
000760*****************************************************************
000770 FD  LOGIN-REQUEST-FILE
000780     RECORD CONTAINS 210 CHARACTERS
000790     LABEL RECORDS ARE STANDARD.
000800 01  LOGIN-REQUEST-RECORD.
000810     05  REQ-ROLE                      PIC X(05).
000820         88  REQ-ROLE-USER                  VALUE 'USER'.
000830         88  REQ-ROLE-ADMIN                 VALUE 'ADMIN'.
000840     05  REQ-ID-PRESENT-SWITCH         PIC X(01).
000850         88  REQ-ID-IS-PRESENT              VALUE 'Y'.
000860         88  REQ-ID-IS-NULL                 VALUE 'N'.
000870     05  REQ-PASSWORD-PRESENT-SWITCH   PIC X(01).
000880         88  REQ-PASSWORD-IS-PRESENT        VALUE 'Y'.
000890         88  REQ-PASSWORD-IS-NULL           VALUE 'N'.
000900     05  REQ-SUBMITTED-ID              PIC X(100).
000910     05  REQ-SUBMITTED-PASSWORD        PIC X(100).
000920     05  FILLER                        PIC X(03).
000930*****************************************************************
000940*    LOGIN-CREDENTIALS-FILE - RESTATED FROM LOGINCRD, READ ONLY.*
000950*****************************************************************
000960 FD  LOGIN-CREDENTIALS-FILE
000970     RECORD CONTAINS 310 CHARACTERS
000980     LABEL RECORDS ARE STANDARD.
000990 01  LOGIN-CREDENTIAL-RECORD.
001000     05  CRED-ROLE                     PIC X(05).
001010         88  CRED-ROLE-USER                 VALUE 'USER'.
001020         88  CRED-ROLE-ADMIN                VALUE 'ADMIN'.
001030     05  CRED-ID                       PIC X(100).
001040     05  CRED-ID-USER-VIEW REDEFINES CRED-ID.
001050         10  CRED-ID-USER-EMAIL        PIC X(100).
001060     05  CRED-ID-ADMIN-VIEW REDEFINES CRED-ID.
001070         10  CRED-ID-ADMIN-CODE        PIC X(100).
001080     05  CRED-PASSWORD                 PIC X(100).
001090     05  CRED-DISPLAY-NAME             PIC X(100).
001100     05  FILLER                        PIC X(05).
001110*    ROLE-KEY VIEW - USED TO STAMP WS-CRED-ROLE (WS-CRED-IX) AS  *
001120*    EACH ROW IS LOADED INTO THE STARTUP TABLE BELOW.  SEE       *
001130*    LOGINCRD WR-0963.                                           *
001140 01  LOGIN-CREDENTIAL-KEY-VIEW REDEFINES LOGIN-CREDENTIAL-RECORD.
001150     05  CRED-KEY-ROLE                 PIC X(05).
001160     05  FILLER                        PIC X(305).
001170*****************************************************************
001180*    LOGIN-RESULT-FILE - ONE RESPONSE RECORD PER REQUEST CARD.  *
001190*****************************************************************
001200 FD  LOGIN-RESULT-FILE
001210     RECORD CONTAINS 105 CHARACTERS
001220     LABEL RECORDS ARE STANDARD.
001230 01  LOGIN-RESULT-RECORD.
001240     05  RES-STATUS                    PIC X(01).
001250         88  RES-STATUS-SUCCESS             VALUE 'S'.
001260         88  RES-STATUS-FAILURE             VALUE 'F'.
001270     05  RES-DISPLAY-NAME              PIC X(100).
001280     05  FILLER                        PIC X(04).
001290 WORKING-STORAGE SECTION.
001300*****************************************************************
001310*    STANDALONE WORK COUNTER - CARRIED AS A 77-LEVEL SINCE IT   *
001320*    STANDS ON ITS OWN AND IS NOT PART OF ANY CONTROL GROUP.    *
001330*****************************************************************
001340 77  WS-TRIM-LENGTH                   PIC S9(04) COMP VALUE ZERO.
001350*****************************************************************
001360*    FILE STATUS / RUN-CONTROL SWITCHES                          *
001370*****************************************************************
001380 01  WS-AUTHSVC-CONTROLS.
001390     05  WS-AUTHRQST-STATUS            PIC XX.
001400         88  AUTHRQST-OK                    VALUE '00'.
001410         88  AUTHRQST-EOF                   VALUE '10'.
001420     05  WS-LOGINCRD-STATUS            PIC XX.
001430         88  LOGINCRD-OK                    VALUE '00'.
001440         88  LOGINCRD-EOF                   VALUE '10'.
001450     05  WS-AUTHRESP-STATUS            PIC XX.
001460         88  AUTHRESP-OK                    VALUE '00'.
001470     05  WS-CRED-FOUND-SWITCH          PIC X(01) VALUE 'N'.
001480         88  WS-CRED-FOUND                  VALUE 'Y'.
001490         88  WS-CRED-NOT-FOUND              VALUE 'N'.
001500     05  WS-AUTH-RESULT-SWITCH         PIC X(01) VALUE 'N'.
001510         88  WS-AUTH-PASSED                 VALUE 'Y'.
001520         88  WS-AUTH-FAILED                 VALUE 'N'.
001530     05  FILLER                        PIC X(10).
001540*****************************************************************
001550*    WS-CRED-TABLE - THE TWO CREDENTIAL ROWS, LOADED ONCE AT     *
001560*    STARTUP BY 1050-LOAD-CREDENTIAL-TABLE.  1100-FIND-          *
001570*    CREDENTIAL-ROW THEN SEARCHES THIS TABLE BY ROLE INSTEAD OF  *
001580*    RE-READING LOGIN-CREDENTIALS-FILE FOR EVERY REQUEST CARD.   *
001590*    ADDED WR-0963.                                              *
001600*****************************************************************
001610 01  WS-CRED-TABLE-AREA.
001620     05  WS-CRED-ROW-COUNT             PIC S9(04) COMP VALUE ZERO.
001630     05  WS-CRED-TABLE OCCURS 2 TIMES INDEXED BY WS-CRED-IX.
001640         10  WS-CRED-ROLE              PIC X(05).
001650         10  WS-CRED-ID                PIC X(100).
001660         10  WS-CRED-PASSWORD          PIC X(100).
001670         10  WS-CRED-DISPLAY-NAME      PIC X(100).
001680     05  FILLER                        PIC X(04).
001690*****************************************************************
001700*    NORMALIZED-COMPARE WORK AREA - TRIM/FOLD RESULTS LAND HERE *
001710*    BEFORE THE ACTUAL COMPARE, PER THE WR-0816 STYLE REWORK.   *
001720*    ID AND PASSWORD ARE STILL COMPARED SEPARATELY - WR-0963    *
001730*    DROPPED THE UNUSED COMBINED-KEY VIEW THIS GROUP USED TO    *
001740*    CARRY, WHICH NOTHING EVER ACTUALLY COMPARED ON.            *
001750*****************************************************************
001760 01  WS-COMPARE-AREA.
001770     05  WS-NORM-SUBMITTED-ID          PIC X(100).
001780     05  WS-NORM-CONFIGURED-ID         PIC X(100).
001790     05  WS-TRIM-SUB                   PIC S9(04) COMP VALUE ZERO.
001800     05  FILLER                        PIC X(08).
001810 PROCEDURE DIVISION.
001820*****************************************************************
001830*    0000-MAINLINE - ONE REQUEST CARD DRIVES THE WHOLE RUN.      *
001840*****************************************************************
001850 0000-MAINLINE.
001860     OPEN INPUT LOGIN-REQUEST-FILE.
001870     OPEN OUTPUT LOGIN-RESULT-FILE.
001880     PERFORM 1050-LOAD-CREDENTIAL-TABLE THRU 1050-EXIT.
001890     READ LOGIN-REQUEST-FILE
001900         AT END SET AUTHRQST-EOF TO TRUE
001910     END-READ.
001920     IF NOT AUTHRQST-EOF
001930         PERFORM 1000-EDIT-REQUEST THRU 1000-EXIT
001940         IF WS-AUTH-FAILED
001950             PERFORM 4000-BUILD-RESPONSE THRU 4000-EXIT
001960         ELSE
001970             PERFORM 1100-FIND-CREDENTIAL-ROW THRU 1100-EXIT
001980             IF WS-CRED-NOT-FOUND
001990                 SET WS-AUTH-FAILED TO TRUE
002000             ELSE
002010                 IF REQ-ROLE-USER
002020                     PERFORM 2000-VALIDATE-USER THRU 2000-EXIT
002030                 ELSE
002040                     PERFORM 3000-VALIDATE-ADMIN THRU 3000-EXIT
002050                 END-IF
002060             END-IF
002070             PERFORM 4000-BUILD-RESPONSE THRU 4000-EXIT
002080         END-IF
002090     END-IF.
002100     CLOSE LOGIN-REQUEST-FILE.
002110     CLOSE LOGIN-RESULT-FILE.
002120     STOP RUN.
002130 0000-EXIT.
002140     EXIT.
002150*****************************************************************
002160*    1050-LOAD-CREDENTIAL-TABLE - READS THE TWO-ROW PARAMETER    *
002170*    FILE ONE TIME AND STAMPS IT INTO WS-CRED-TABLE.  REPLACES   *
002180*    THE OLD RE-READ-PER-REQUEST SCAN.  ADDED WR-0963.           *
002190*****************************************************************
002200 1050-LOAD-CREDENTIAL-TABLE.
002210     OPEN INPUT LOGIN-CREDENTIALS-FILE.
002220     SET WS-CRED-IX TO 1.
002230     PERFORM 1060-LOAD-ONE-ROW THRU 1060-EXIT
002240         UNTIL LOGINCRD-EOF OR WS-CRED-ROW-COUNT = 2.
002250     CLOSE LOGIN-CREDENTIALS-FILE.
002260 1050-EXIT.
002270     EXIT.
002280 1060-LOAD-ONE-ROW.
002290     READ LOGIN-CREDENTIALS-FILE
002300         AT END SET LOGINCRD-EOF TO TRUE
002310     END-READ.
002320     IF NOT LOGINCRD-EOF
002330         MOVE CRED-KEY-ROLE      TO WS-CRED-ROLE (WS-CRED-IX)
002340         IF CRED-ROLE-USER
002350             MOVE CRED-ID-USER-EMAIL  TO WS-CRED-ID (WS-CRED-IX)
002360         ELSE
002370             MOVE CRED-ID-ADMIN-CODE  TO WS-CRED-ID (WS-CRED-IX)
002380         END-IF
002390         MOVE CRED-PASSWORD      TO WS-CRED-PASSWORD (WS-CRED-IX)
002400         MOVE CRED-DISPLAY-NAME  TO WS-CRED-DISPLAY-NAME (WS-CRED-IX)
002410         ADD 1 TO WS-CRED-ROW-COUNT
002420         SET WS-CRED-IX UP BY 1
002430     END-IF.
002440 1060-EXIT.
002450     EXIT.
002460*****************************************************************
002470*    1000-EDIT-REQUEST - NULL ID/PASSWORD OR BLANK-AFTER-TRIM   *
002480*    ID IS AN IMMEDIATE FAILURE, NO COMPARISON ATTEMPTED.       *
002490*    BLANK-AFTER-TRIM CHECK ADDED WR-0961 - SEE CHANGE LOG.     *
002500*****************************************************************
002510 1000-EDIT-REQUEST.
002520     SET WS-AUTH-PASSED TO TRUE.
002530     IF REQ-ID-IS-NULL OR REQ-PASSWORD-IS-NULL
002540         SET WS-AUTH-FAILED TO TRUE
002550     ELSE
002560         MOVE REQ-SUBMITTED-ID TO WS-NORM-SUBMITTED-ID
002570         PERFORM 1010-TRIM-SUBMITTED-ID THRU 1010-EXIT
002580         IF WS-TRIM-LENGTH = ZERO
002590             SET WS-AUTH-FAILED TO TRUE
002600         END-IF
002610     END-IF.
002620 1000-EXIT.
002630     EXIT.
002640*****************************************************************
002650*    1010-TRIM-SUBMITTED-ID - RIGHT-TRIM LENGTH OF THE          *
002660*    SUBMITTED ID, SCANNING FROM THE RIGHT.  A WHOLLY BLANK      *
002670*    FIELD LEAVES WS-TRIM-LENGTH AT ZERO.                        *
002680*****************************************************************
002690 1010-TRIM-SUBMITTED-ID.
002700     MOVE 100 TO WS-TRIM-LENGTH.
002710 1011-BACK-UP-OVER-SPACES.
002720     IF WS-TRIM-LENGTH > 0
002730         IF REQ-SUBMITTED-ID (WS-TRIM-LENGTH:1) = SPACE
002740             SUBTRACT 1 FROM WS-TRIM-LENGTH
002750             GO TO 1011-BACK-UP-OVER-SPACES
002760         END-IF
002770     END-IF.
002780 1010-EXIT.
002790     EXIT.
002800*****************************************************************
002810*    1100-FIND-CREDENTIAL-ROW - SEARCHES THE TWO-ENTRY STARTUP   *
002820*    TABLE BY ROLE.  REWORKED WR-0963 - USED TO RE-READ THE      *
002830*    PARAMETER FILE FROM THE TOP FOR EVERY REQUEST CARD.         *
002840*****************************************************************
002850 1100-FIND-CREDENTIAL-ROW.
002860     SET WS-CRED-NOT-FOUND TO TRUE.
002870     SET WS-CRED-IX TO 1.
002880     SEARCH WS-CRED-TABLE
002890         AT END SET WS-CRED-NOT-FOUND TO TRUE
002900         WHEN WS-CRED-ROLE (WS-CRED-IX) = REQ-ROLE
002910             SET WS-CRED-FOUND TO TRUE
002920     END-SEARCH.
002930 1100-EXIT.
002940     EXIT.
002950*****************************************************************
002960*    2000-VALIDATE-USER - E-MAIL ID COMPARE IS CASE-INSENSITIVE *
002970*    (BOTH SIDES FOLDED TO LOWER CASE), SUBMITTED SIDE TRIMMED   *
002980*    OF TRAILING SPACES FIRST.  CONFIGURED SIDE IS FOLDED BUT    *
002990*    NOT RE-TRIMMED BEYOND ITS OWN STORED VALUE.  PASSWORD IS    *
003000*    ALWAYS EXACT, CASE-SENSITIVE, UNTRIMMED.                    *
003010*****************************************************************
003020 2000-VALIDATE-USER.
003030     MOVE SPACES TO WS-NORM-SUBMITTED-ID.
003040     MOVE REQ-SUBMITTED-ID (1:WS-TRIM-LENGTH)
003050                                    TO WS-NORM-SUBMITTED-ID.
003060     MOVE WS-CRED-ID (WS-CRED-IX) TO WS-NORM-CONFIGURED-ID.
003070     INSPECT WS-NORM-SUBMITTED-ID
003080         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003090                 TO "abcdefghijklmnopqrstuvwxyz".
003100     INSPECT WS-NORM-CONFIGURED-ID
003110         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003120                 TO "abcdefghijklmnopqrstuvwxyz".
003130     SET WS-AUTH-FAILED TO TRUE.
003140     IF WS-NORM-SUBMITTED-ID = WS-NORM-CONFIGURED-ID
003150         IF REQ-SUBMITTED-PASSWORD = WS-CRED-PASSWORD (WS-CRED-IX)
003160             SET WS-AUTH-PASSED TO TRUE
003170         END-IF
003180     END-IF.
003190 2000-EXIT.
003200     EXIT.
003210*****************************************************************
003220*    3000-VALIDATE-ADMIN - ADMIN-ID COMPARE IS EXACT-TRIM, CASE- *
003230*    SENSITIVE.  SUBMITTED SIDE TRIMMED OF TRAILING SPACES,      *
003240*    CONFIGURED SIDE COMPARED AS STORED.  PASSWORD IS ALWAYS     *
003250*    EXACT, CASE-SENSITIVE, UNTRIMMED, SAME AS 2000-VALIDATE-   *
003260*    USER ABOVE.                                                 *
003270*****************************************************************
003280 3000-VALIDATE-ADMIN.
003290     MOVE SPACES TO WS-NORM-SUBMITTED-ID.
003300     MOVE REQ-SUBMITTED-ID (1:WS-TRIM-LENGTH)
003310                                    TO WS-NORM-SUBMITTED-ID.
003320     MOVE WS-CRED-ID (WS-CRED-IX) TO WS-NORM-CONFIGURED-ID.
003330     SET WS-AUTH-FAILED TO TRUE.
003340     IF WS-NORM-SUBMITTED-ID = WS-NORM-CONFIGURED-ID
003350         IF REQ-SUBMITTED-PASSWORD = WS-CRED-PASSWORD (WS-CRED-IX)
003360             SET WS-AUTH-PASSED TO TRUE
003370         END-IF
003380     END-IF.
003390 3000-EXIT.
003400     EXIT.
003410*****************************************************************
003420*    4000-BUILD-RESPONSE - CONFIGURED DISPLAY NAME ON A PASS,   *
003430*    PLAIN FAILURE MARKER OTHERWISE - NO DETAIL ON WHICH FIELD   *
003440*    WAS WRONG IS EVER RETURNED TO THE CALLER.                   *
003450*****************************************************************
003460 4000-BUILD-RESPONSE.
003470     MOVE SPACES TO LOGIN-RESULT-RECORD.
003480     IF WS-AUTH-PASSED
003490         SET RES-STATUS-SUCCESS TO TRUE
003500         MOVE WS-CRED-DISPLAY-NAME (WS-CRED-IX) TO RES-DISPLAY-NAME
003510     ELSE
003520         SET RES-STATUS-FAILURE TO TRUE
003530         MOVE SPACES TO RES-DISPLAY-NAME
003540     END-IF.
003550     WRITE LOGIN-RESULT-RECORD.
003560 4000-EXIT.
003570     EXIT.
