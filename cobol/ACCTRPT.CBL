000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-ACCOUNT-REPORT.
000030 AUTHOR.         R T OKONKWO.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   03/21/88.
000060 DATE-COMPILED.  03/21/88.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-ACCOUNT-REPORT                                       *
000100*    READ-ONLY LISTING PASS AGAINST THE ACCOUNT MASTER AND THE  *
000110*    TRANSACTION HISTORY FILE.  ONE REQUEST CARD SELECTS EITHER *
000120*    THE FULL ACCOUNT/HOLDING LISTING OR THE TRANSACTION         *
000130*    HISTORY FOR ONE ACCOUNT, MOST-RECENTLY-OCCURRED FIRST.     *
000140*    NEITHER FILE IS UPDATED BY THIS PROGRAM.                   *
000150*****************************************************************
000160*    CHANGE LOG                                                 *
000170*    -----------                                                *
000180*    03/21/88 RTO WR-0117 ORIGINAL PROGRAM - CASH-ONLY ACCOUNT  * WR-0117
000190*             LISTING, NO HOLDINGS OR HISTORY YET TO REPORT.    * WR-0117
000200*    09/02/89 RTO WR-0204 ADDED THE HOLDING LINES TO THE         *WR-0204
000210*             ACCOUNT LISTING AND THE NEW TRANSACTION HISTORY   * WR-0204
000220*             LISTING FOR EQUITY TRADING.                       * WR-0204
000230*    06/02/92 PJL WR-0405 QUANTITY/COST EDIT PICTURES WIDENED TO *WR-0405
000240*             MATCH THE COMP-3 SIX-DECIMAL FIELDS.               *WR-0405
000250*    02/27/94 MAC WR-0522 CASH-BALANCE-AFTER ADDED AS THE        *WR-0522
000260*             RIGHTMOST COLUMN ON THE HISTORY LISTING.           *WR-0522
000270*    08/15/96 DRH WR-0606 HISTORY LISTING NOW SORTS MOST-RECENT  *WR-0606
000280*             FIRST - IT USED TO BE STRAIGHT INSERTION ORDER,   * WR-0606
000290*             WHICH BRANCH SERVICE COMPLAINED ABOUT CONSTANTLY. * WR-0606
000300*    01/06/98 SKP Y2K-0093 REVIEWED SORT COMPARE - IT COMPARES   *Y2K-0093
000310*             THE FULL CCYY-MM-DD TIMESTAMP TEXT, ALREADY       * Y2K-0093
000320*             CENTURY-SAFE.  NO CHANGE REQUIRED.                * Y2K-0093
000330*    11/30/98 SKP Y2K-0126 CONFIRMED FIX AGAINST 00/01 ROLLOVER  *Y2K-0126
000340*             TEST DECK.  NO FURTHER CHANGES REQUIRED.           *Y2K-0126
000350*    05/09/01 JMB WR-0738 TRANSACTION WORK TABLE WIDENED TO 5000 *WR-0738
000360*             ROWS FOR THE OMNIBUS BROKER TIE-IN.                *WR-0738
000370*    03/22/04 ANF WR-0815 NO FUNCTIONAL CHANGE - COLUMN HEADINGS *WR-0815
000380*             REWORDED PER THE NEW SHAREHOLDER SERVICES STYLE   * WR-0815
000390*             GUIDE.                                             *WR-0815
000400*    10/18/07 WTG WR-0904 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0904
000410*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0904
000420*    06/14/11 JMB WR-0969 BRANCH AUDIT - REMARKED EVERY PARAGRAPH WR-0969
000430*             AND REDEFINE IN THIS MEMBER, NO FUNCTIONAL CHANGE. *WR-0969
000440*             ALSO MOVED WS-LINE-COUNT OUT TO A STANDALONE       *WR-0969
000450*             77-LEVEL, PER SHOP STANDARD FOR A COUNTER THAT IS  *WR-0969
000460*             NOT PART OF A CONTROL GROUP.  SAME AUDIT AS THE    *WR-0969
000470*             WR-0962 THROUGH WR-0968 SERIES ACROSS THE OTHER    *WR-0969
000480*             SUBSYSTEM MEMBERS.                                  WR-0969
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-3090.
000530 OBJECT-COMPUTER.  IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS ALPHA-UPPER IS "A" THRU "Z"
000570     UPSI-0 ON  STATUS IS ACCTRPT-RERUN-SW
000580     UPSI-0 OFF STATUS IS ACCTRPT-NORUN-SW.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ACCT-REPORT-REQUEST-FILE ASSIGN TO "ACCTRQST"
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         ACCESS MODE IS SEQUENTIAL
000640         FILE STATUS IS WS-RPTREQ-STATUS.
000650     SELECT ACCOUNT-MASTER-FILE ASSIGN TO "ACCTMSTR"
000660         ORGANIZATION IS RELATIVE
000670         ACCESS MODE IS SEQUENTIAL
000680         FILE STATUS IS WS-ACCTMSTR-STATUS.
000690     SELECT TRANSACTION-HISTORY-FILE ASSIGN TO "TRANHIST"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         ACCESS MODE IS SEQUENTIAL
000720         FILE STATUS IS WS-TRANHIST-STATUS.
000730     SELECT ACCT-LISTING-FILE ASSIGN TO "ACCTLIST"
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         ACCESS MODE IS SEQUENTIAL
000760         FILE STATUS IS WS-LISTING-STATUS.
000770 DATA DIVISION.
000780 FILE SECTION.
000790*****************************************************************
000800*    ACCT-REPORT-REQUEST-FILE - ONE REQUEST CARD PER RUN.       *
000810*****************************************************************
000820 FD  ACCT-REPORT-REQUEST-FILE
000830     RECORD CONTAINS 50 CHARACTERS
000840     LABEL RECORDS ARE STANDARD.
000850 01  ACCT-REPORT-REQUEST-RECORD.
000860*    RPT-FN-LIST-ACCOUNTS IGNORES RPT-ACCOUNT-ID ENTIRELY - IT
000870*    LISTS EVERY ACCOUNT ON THE MASTER.  RPT-FN-LIST-TRANSACTIONS
000880*    REQUIRES IT - IT IS THE ONLY SELECTION KEY THE HISTORY
000890*    LISTING UNDERSTANDS, THERE IS NO DATE-RANGE FILTER.
000900     05  RPT-FUNCTION-CODE             PIC X(10).
000910         88  RPT-FN-LIST-ACCOUNTS          VALUE 'ACCOUNTS'.
000920         88  RPT-FN-LIST-TRANSACTIONS      VALUE 'TXNLIST'.
000930     05  RPT-ACCOUNT-ID                PIC X(36).
000940     05  FILLER                        PIC X(04).
000950*****************************************************************
000960*    ACCOUNT-MASTER-FILE - RESTATED FROM ACCTMAST, READ ONLY.   *
000970*    OPENED SEQUENTIAL HERE (ACCTSVC OPENS IT DYNAMIC) SINCE     *
000980*    THE ONLY FUNCTION AGAINST IT IS 2000-LIST-ACCOUNTS, WHICH   *
000990*    WALKS THE WHOLE FILE FRONT TO BACK AND NEVER LOOKS UP A     *
001000*    SINGLE ACCOUNT BY ID.                                       *
001010*****************************************************************
001020 FD  ACCOUNT-MASTER-FILE
001030     RECORD CONTAINS 60138 CHARACTERS
001040     LABEL RECORDS ARE STANDARD.
001050 01  ACCOUNT-MASTER-RECORD.
001060     05  ACCT-ID                       PIC X(36).
001070     05  ACCT-OWNER-NAME               PIC X(100).
001080     05  ACCT-CASH-BALANCE             PIC S9(13)V9(4) COMP-3.
001090     05  ACCT-CREATED-AT               PIC X(30).
001100     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
001110         10  ACCT-CREATED-CCYY         PIC X(04).
001120         10  FILLER                    PIC X(01).
001130         10  ACCT-CREATED-MM           PIC X(02).
001140         10  FILLER                    PIC X(01).
001150         10  ACCT-CREATED-DD           PIC X(02).
001160         10  FILLER                    PIC X(20).
001170     05  ACCT-HOLDING-COUNT            PIC 9(03).
001180     05  ACCT-HOLDING-TABLE OCCURS 999 TIMES
001190                            INDEXED BY ACCT-HOLD-IX.
001200         10  HOLD-SYM-EXCH-AREA.
001210             15  HOLD-SYMBOL           PIC X(20).
001220             15  HOLD-EXCHANGE         PIC X(20).
001230         10  HOLD-SYM-EXCH-KEY REDEFINES HOLD-SYM-EXCH-AREA
001240                                   PIC X(40).
001250         10  HOLD-QUANTITY             PIC S9(13)V9(6) COMP-3.
001260         10  HOLD-AVERAGE-COST         PIC S9(13)V9(6) COMP-3.
001270     05  ACCT-PRIMARY-HOLDING-VIEW REDEFINES ACCT-HOLDING-TABLE.
001280         10  ACCT-PRIMARY-SYMBOL       PIC X(20).
001290         10  ACCT-PRIMARY-EXCHANGE     PIC X(20).
001300         10  ACCT-PRIMARY-QUANTITY     PIC S9(13)V9(6) COMP-3.
001310         10  ACCT-PRIMARY-AVG-COST     PIC S9(13)V9(6) COMP-3.
001320         10  FILLER                    PIC X(59880).
001330     05  FILLER                        PIC X(20).
001340*****************************************************************
001350*    TRANSACTION-HISTORY-FILE - RESTATED FROM TRANHIST, READ    *
001360*    ONLY.  3000-LIST-TRANSACTIONS READS EVERY ROW ON THE FILE  *
001370*    AND KEEPS ONLY THE ONES FOR THE REQUESTED ACCOUNT - THERE  *
001380*    IS NO INDEX ON TXN-ACCOUNT-ID SO A FULL PASS IS UNAVOIDABLE*
001390*    ON THIS BOX.                                                *
001400*****************************************************************
001410 FD  TRANSACTION-HISTORY-FILE
001420     RECORD CONTAINS 214 CHARACTERS
001430     LABEL RECORDS ARE STANDARD.
001440 01  TRANSACTION-HISTORY-RECORD.
001450     05  TXN-ID                        PIC S9(09) COMP-3.
001460     05  TXN-ACCOUNT-ID                PIC X(36).
001470     05  TXN-TYPE                      PIC X(10).
001480     05  TXN-TRADE-SIDE                PIC X(04).
001490*    TXN-DETAIL-AREA CARRIES EITHER A DEPOSIT/WITHDRAWAL (CASH
001500*    VIEW, SYMBOL/EXCHANGE/QUANTITY/PRICE ALL BLANK OR ZERO) OR A
001510*    BUY/SELL (TRADE VIEW, ALL FOUR SUB-FIELDS POPULATED).  THIS
001520*    LISTING NEVER NEEDS TXN-DETAIL-CASH-VIEW - IT IS RESTATED
001530*    HERE ONLY BECAUSE THE RECORD LAYOUT MUST MATCH TRANHIST
001540*    BYTE FOR BYTE.
001550     05  TXN-DETAIL-AREA.
001560         10  TXN-SYMBOL                PIC X(20).
001570         10  TXN-EXCHANGE              PIC X(20).
001580         10  TXN-QUANTITY              PIC S9(13)V9(6) COMP-3.
001590         10  TXN-PRICE-PER-SHARE       PIC S9(13)V9(6) COMP-3.
001600     05  TXN-DETAIL-CASH-VIEW REDEFINES TXN-DETAIL-AREA.
001610         10  FILLER                    PIC X(40).
001620         10  FILLER                    PIC S9(13)V9(6) COMP-3.
001630         10  FILLER                    PIC S9(13)V9(6) COMP-3.
001640     05  TXN-DETAIL-TRADE-VIEW REDEFINES TXN-DETAIL-AREA.
001650         10  TXN-TRADE-SYMBOL          PIC X(20).
001660         10  TXN-TRADE-EXCHANGE        PIC X(20).
001670         10  TXN-TRADE-QUANTITY        PIC S9(13)V9(6) COMP-3.
001680         10  TXN-TRADE-PRICE           PIC S9(13)V9(6) COMP-3.
001690*    CASH-AMOUNT IS THE SIGNED DELTA APPLIED TO THE ACCOUNT'S
001700*    CASH BALANCE - NEGATIVE FOR A BUY OR A WITHDRAWAL, POSITIVE
001710*    FOR A SELL OR A DEPOSIT.  GROSS-AMOUNT IS ALWAYS POSITIVE,
001720*    THE ROUNDED PRICE-TIMES-QUANTITY FOR A TRADE ROW ONLY.
001730     05  TXN-CASH-AMOUNT               PIC S9(13)V9(4) COMP-3.
001740     05  TXN-GROSS-AMOUNT              PIC S9(13)V9(4) COMP-3.
001750     05  TXN-CASH-BALANCE-AFTER        PIC S9(13)V9(4) COMP-3.
001760     05  TXN-OCCURRED-AT               PIC X(30).
001770     05  TXN-OCCURRED-AT-R REDEFINES TXN-OCCURRED-AT.
001780         10  TXN-OCCURRED-CCYY         PIC X(04).
001790         10  FILLER                    PIC X(01).
001800         10  TXN-OCCURRED-MM           PIC X(02).
001810         10  FILLER                    PIC X(01).
001820         10  TXN-OCCURRED-DD           PIC X(02).
001830         10  FILLER                    PIC X(20).
001840     05  FILLER                        PIC X(42).
001850*****************************************************************
001860*    ACCT-LISTING-FILE - PRINT-STYLE OUTPUT, ONE LINE PER       *
001870*    DETAIL, COLUMN 1 IS THE CARRIAGE-CONTROL BYTE.             *
001880*****************************************************************
001890 FD  ACCT-LISTING-FILE
001900     RECORD CONTAINS 133 CHARACTERS
001910     LABEL RECORDS ARE STANDARD.
001920 01  ACCT-LISTING-LINE                 PIC X(133).
001930 WORKING-STORAGE SECTION.
001940*****************************************************************
001950*    FILE STATUS / RUN-CONTROL SWITCHES.  FOUR FILES, FOUR      *
001960*    INDEPENDENT STATUS BYTES - ONLY ONE OF ACCOUNT-MASTER-FILE  *
001970*    OR TRANSACTION-HISTORY-FILE IS EVER OPENED IN A GIVEN RUN,  *
001980*    DEPENDING ON THE FUNCTION CODE ON THE REQUEST CARD.         *
001990*****************************************************************
002000 01  WS-ACCTRPT-CONTROLS.
002010     05  WS-RPTREQ-STATUS              PIC XX.
002020         88  RPTREQ-OK                     VALUE '00'.
002030         88  RPTREQ-EOF                    VALUE '10'.
002040     05  WS-ACCTMSTR-STATUS            PIC XX.
002050         88  ACCTMSTR-OK                   VALUE '00'.
002060         88  ACCTMSTR-EOF                  VALUE '10'.
002070     05  WS-TRANHIST-STATUS            PIC XX.
002080         88  TRANHIST-OK                   VALUE '00'.
002090         88  TRANHIST-EOF                  VALUE '10'.
002100     05  WS-LISTING-STATUS             PIC XX.
002110         88  LISTING-OK                    VALUE '00'.
002120     05  FILLER                        PIC X(10).
002130*    WS-LINE-COUNT STANDS ON ITS OWN, NOT PART OF ANY CONTROL
002140*    GROUP, SO IT IS CARRIED AS A STANDALONE 77-LEVEL PER SHOP
002150*    STANDARD - CARRIED FOR A PAGE-BREAK ENHANCEMENT THAT HAS
002160*    NEVER BEEN NEEDED, NEITHER LISTING HAS YET RUN LONG ENOUGH
002170*    TO PAGE BREAK.  WS-HOLD-SUB DRIVES THE HOLDING SUB-LISTING
002180*    IN 2110, THE REMAINING WORK COUNTERS DRIVE THE TRANSACTION-
002190*    HISTORY LOAD/SORT/PRINT IN THE 3000 SERIES - THE TWO GROUPS
002200*    ARE NEVER LIVE AT THE SAME TIME SINCE THE TWO FUNCTIONS ARE
002210*    MUTUALLY EXCLUSIVE ON ANY ONE REQUEST CARD.
002220 77  WS-LINE-COUNT                    PIC S9(04) COMP VALUE ZERO.
002230 01  WS-WORK-COUNTERS.
002240     05  WS-HOLD-SUB                   PIC S9(04) COMP VALUE ZERO.
002250     05  WS-TXN-ROW-COUNT              PIC S9(04) COMP VALUE ZERO.
002260     05  WS-SORT-SUB-1                 PIC S9(04) COMP VALUE ZERO.
002270     05  WS-SORT-SUB-2                 PIC S9(04) COMP VALUE ZERO.
002280     05  FILLER                        PIC X(10).
002290*****************************************************************
002300*    TRANSACTION HISTORY WORK TABLE - LOADED FOR ONE ACCOUNT,   *
002310*    THEN SORTED MOST-RECENT-FIRST BY 3100-SORT-TXN-TABLE.      *
002320*    WIDENED TO 5000 ROWS PER WR-0738, SEE CHANGE LOG.          *
002330*****************************************************************
002340 01  WS-TXN-TABLE-AREA.
002350     05  WS-TXN-TABLE OCCURS 5000 TIMES INDEXED BY WS-TXN-IX.
002360         10  WS-TXN-ID                 PIC S9(09) COMP-3.
002370         10  WS-TXN-TYPE               PIC X(10).
002380         10  WS-TXN-TRADE-SIDE         PIC X(04).
002390         10  WS-TXN-SYMBOL             PIC X(20).
002400         10  WS-TXN-QUANTITY           PIC S9(13)V9(6) COMP-3.
002410         10  WS-TXN-PRICE-PER-SHARE    PIC S9(13)V9(6) COMP-3.
002420         10  WS-TXN-CASH-AMOUNT        PIC S9(13)V9(4) COMP-3.
002430         10  WS-TXN-CASH-BALANCE-AFTER PIC S9(13)V9(4) COMP-3.
002440         10  WS-TXN-OCCURRED-AT        PIC X(30).
002450*    QUICK-COMPARE VIEW USED BY THE SORT PARAGRAPH - COMPARES    *
002460*    THE WHOLE ROW AS ONE ALPHANUMERIC KEY ON THE TIMESTAMP.     *
002470     05  WS-TXN-SORT-VIEW REDEFINES WS-TXN-TABLE.
002480         10  FILLER PIC X(107) OCCURS 5000 TIMES.
002490 01  WS-SORT-HOLD-AREA                 PIC X(107).
002500*****************************************************************
002510*    DETAIL-LINE EDIT AREAS                                     *
002520*****************************************************************
002530 01  WS-ACCOUNT-DETAIL-LINE.
002540     05  FILLER                        PIC X(01) VALUE SPACE.
002550     05  WS-DL-ACCT-ID                 PIC X(36).
002560     05  FILLER                        PIC X(02) VALUE SPACES.
002570     05  WS-DL-OWNER-NAME              PIC X(30).
002580     05  FILLER                        PIC X(02) VALUE SPACES.
002590     05  WS-DL-CASH-BALANCE            PIC Z,ZZZ,ZZZ,ZZ9.9999-.
002600     05  FILLER                        PIC X(01) VALUE SPACE.
002610     05  WS-DL-HOLDING-COUNT           PIC ZZ9.
002620     05  FILLER                        PIC X(46) VALUE SPACES.
002630 01  WS-HOLDING-DETAIL-LINE.
002640     05  FILLER                        PIC X(05) VALUE SPACES.
002650     05  WS-HL-SYMBOL                  PIC X(20).
002660     05  FILLER                        PIC X(01) VALUE SPACE.
002670     05  WS-HL-EXCHANGE                PIC X(20).
002680     05  FILLER                        PIC X(01) VALUE SPACE.
002690     05  WS-HL-QUANTITY                PIC Z,ZZZ,ZZ9.999999-.
002700     05  FILLER                        PIC X(01) VALUE SPACE.
002710     05  WS-HL-AVERAGE-COST            PIC Z,ZZZ,ZZ9.999999-.
002720     05  FILLER                        PIC X(40) VALUE SPACES.
002730 01  WS-TXN-DETAIL-LINE.
002740     05  FILLER                        PIC X(01) VALUE SPACE.
002750     05  WS-TL-TXN-ID                  PIC ZZZZZZZZ9.
002760     05  FILLER                        PIC X(01) VALUE SPACE.
002770     05  WS-TL-TYPE                    PIC X(10).
002780     05  FILLER                        PIC X(01) VALUE SPACE.
002790     05  WS-TL-TRADE-SIDE              PIC X(04).
002800     05  FILLER                        PIC X(01) VALUE SPACE.
002810     05  WS-TL-SYMBOL                  PIC X(20).
002820     05  FILLER                        PIC X(01) VALUE SPACE.
002830     05  WS-TL-CASH-AMOUNT             PIC Z,ZZZ,ZZ9.9999-.
002840     05  FILLER                        PIC X(01) VALUE SPACE.
002850     05  WS-TL-BALANCE-AFTER           PIC Z,ZZZ,ZZ9.9999-.
002860     05  FILLER                        PIC X(01) VALUE SPACE.
002870     05  WS-TL-OCCURRED-AT             PIC X(30).
002880     05  FILLER                        PIC X(16) VALUE SPACES.
002890 PROCEDURE DIVISION.
002900*****************************************************************
002910*    0000-MAINLINE - ONE REQUEST CARD DRIVES THE WHOLE RUN.     *
002920*****************************************************************
002930 0000-MAINLINE.
002940     OPEN INPUT ACCT-REPORT-REQUEST-FILE.
002950     OPEN OUTPUT ACCT-LISTING-FILE.
002960     READ ACCT-REPORT-REQUEST-FILE
002970         AT END SET RPTREQ-EOF TO TRUE
002980     END-READ.
002990     IF NOT RPTREQ-EOF
003000         IF RPT-FN-LIST-ACCOUNTS
003010             PERFORM 2000-LIST-ACCOUNTS THRU 2000-EXIT
003020         ELSE
003030             IF RPT-FN-LIST-TRANSACTIONS
003040                 PERFORM 3000-LIST-TRANSACTIONS THRU 3000-EXIT
003050             ELSE
003060                 DISPLAY 'ACCTRPT - UNKNOWN FUNCTION CODE'
003070             END-IF
003080         END-IF
003090     END-IF.
003100     CLOSE ACCT-REPORT-REQUEST-FILE.
003110     CLOSE ACCT-LISTING-FILE.
003120     STOP RUN.
003130 0000-EXIT.
003140     EXIT.
003150*****************************************************************
003160*    2000-LIST-ACCOUNTS - LIST EVERY ACCOUNT WITH ITS HOLDINGS. *
003170*****************************************************************
003180 2000-LIST-ACCOUNTS.
003190*    THE '1' IN COLUMN 1 IS THE CARRIAGE-CONTROL BYTE THAT SKIPS
003200*    TO A NEW PAGE - C01 IS TOP-OF-FORM PER SPECIAL-NAMES ABOVE.
003210     MOVE SPACES TO ACCT-LISTING-LINE.
003220     MOVE '1ACCOUNT LISTING' TO ACCT-LISTING-LINE.
003230     WRITE ACCT-LISTING-LINE.
003240     OPEN INPUT ACCOUNT-MASTER-FILE.
003250     PERFORM 2100-LIST-ONE-ACCOUNT THRU 2100-EXIT
003260         UNTIL ACCTMSTR-EOF.
003270     CLOSE ACCOUNT-MASTER-FILE.
003280 2000-EXIT.
003290     EXIT.
003300*****************************************************************
003310*    2100-LIST-ONE-ACCOUNT - ONE MASTER RECORD OF THE ACCOUNT   *
003320*    LISTING LOOP.  WRITES THE ACCOUNT SUMMARY LINE, THEN        *
003330*    KICKS OFF ONE HOLDING DETAIL LINE PER POSITION VIA 2110.    *
003340*    OWNER-NAME IS TRUNCATED TO 30 BYTES TO FIT THE PRINT LINE - *
003350*    THE FULL 100-BYTE NAME IS ON THE MASTER ITSELF.             *
003360*****************************************************************
003370 2100-LIST-ONE-ACCOUNT.
003380     READ ACCOUNT-MASTER-FILE NEXT RECORD
003390         AT END SET ACCTMSTR-EOF TO TRUE
003400     END-READ.
003410     IF NOT ACCTMSTR-EOF
003420         MOVE SPACES TO WS-ACCOUNT-DETAIL-LINE
003430         MOVE ACCT-ID           TO WS-DL-ACCT-ID
003440         MOVE ACCT-OWNER-NAME (1:30) TO WS-DL-OWNER-NAME
003450         MOVE ACCT-CASH-BALANCE TO WS-DL-CASH-BALANCE
003460         MOVE ACCT-HOLDING-COUNT TO WS-DL-HOLDING-COUNT
003470         WRITE ACCT-LISTING-LINE FROM WS-ACCOUNT-DETAIL-LINE
003480         PERFORM 2110-LIST-HOLDINGS THRU 2110-EXIT
003490             VARYING WS-HOLD-SUB FROM 1 BY 1
003500             UNTIL WS-HOLD-SUB > ACCT-HOLDING-COUNT
003510     END-IF.
003520 2100-EXIT.
003530     EXIT.
003540*****************************************************************
003550*    2110-LIST-HOLDINGS - ONE HOLDING DETAIL LINE, INDENTED     *
003560*    UNDER THE ACCOUNT SUMMARY LINE ABOVE IT.  RUNS ONCE PER     *
003570*    OCCURRENCE OF ACCT-HOLDING-COUNT - AN ACCOUNT WITH ZERO     *
003580*    HOLDINGS PRINTS NO HOLDING LINES AT ALL, ONLY THE SUMMARY.  *
003590*****************************************************************
003600 2110-LIST-HOLDINGS.
003610     MOVE SPACES TO WS-HOLDING-DETAIL-LINE.
003620     MOVE HOLD-SYMBOL (WS-HOLD-SUB)   TO WS-HL-SYMBOL.
003630     MOVE HOLD-EXCHANGE (WS-HOLD-SUB) TO WS-HL-EXCHANGE.
003640     MOVE HOLD-QUANTITY (WS-HOLD-SUB) TO WS-HL-QUANTITY.
003650     MOVE HOLD-AVERAGE-COST (WS-HOLD-SUB) TO WS-HL-AVERAGE-COST.
003660     WRITE ACCT-LISTING-LINE FROM WS-HOLDING-DETAIL-LINE.
003670 2110-EXIT.
003680     EXIT.
003690*****************************************************************
003700*    3000-LIST-TRANSACTIONS - HISTORY FOR ONE ACCOUNT, MOST-    *
003710*    RECENTLY-OCCURRED FIRST.  LOAD, SORT, THEN PRINT.          *
003720*****************************************************************
003730 3000-LIST-TRANSACTIONS.
003740*    THE HEADING LINE CARRIES THE ACCOUNT-ID RIGHT IN THE TITLE
003750*    SO A BRANCH CLERK CAN TELL TWO LISTINGS APART IN A STACK OF
003760*    PRINTOUT WITHOUT HUNTING FOR THE DETAIL LINES.
003770     MOVE SPACES TO ACCT-LISTING-LINE.
003780     STRING '1TRANSACTION HISTORY FOR ACCOUNT ' RPT-ACCOUNT-ID
003790         DELIMITED BY SIZE INTO ACCT-LISTING-LINE.
003800     WRITE ACCT-LISTING-LINE.
003810     MOVE ZERO TO WS-TXN-ROW-COUNT.
003820     OPEN INPUT TRANSACTION-HISTORY-FILE.
003830     PERFORM 3100-LOAD-ONE-TXN THRU 3100-EXIT
003840         UNTIL TRANHIST-EOF.
003850     CLOSE TRANSACTION-HISTORY-FILE.
003860     PERFORM 3200-SORT-TXN-TABLE THRU 3200-EXIT.
003870     PERFORM 3300-PRINT-ONE-TXN THRU 3300-EXIT
003880         VARYING WS-TXN-IX FROM 1 BY 1
003890         UNTIL WS-TXN-IX > WS-TXN-ROW-COUNT.
003900 3000-EXIT.
003910     EXIT.
003920*****************************************************************
003930*    3100-LOAD-ONE-TXN - ONE RECORD OF THE HISTORY LOAD LOOP.   *
003940*    EVERY ROW ON TRANHIST IS READ REGARDLESS OF ACCOUNT - ONLY  *
003950*    THE ROWS MATCHING RPT-ACCOUNT-ID ARE COPIED INTO THE WORK   *
003960*    TABLE FOR SORTING AND PRINTING.  ANY ROW FOR A DIFFERENT    *
003970*    ACCOUNT IS SIMPLY SKIPPED, NOT COUNTED, NOT LOGGED.         *
003980*****************************************************************
003990 3100-LOAD-ONE-TXN.
004000     READ TRANSACTION-HISTORY-FILE
004010         AT END SET TRANHIST-EOF TO TRUE
004020     END-READ.
004030     IF NOT TRANHIST-EOF
004040         IF TXN-ACCOUNT-ID = RPT-ACCOUNT-ID
004050             ADD 1 TO WS-TXN-ROW-COUNT
004060             SET WS-TXN-IX TO WS-TXN-ROW-COUNT
004070             MOVE TXN-ID       TO WS-TXN-ID (WS-TXN-IX)
004080             MOVE TXN-TYPE     TO WS-TXN-TYPE (WS-TXN-IX)
004090             MOVE TXN-TRADE-SIDE
004100                          TO WS-TXN-TRADE-SIDE (WS-TXN-IX)
004110             MOVE TXN-SYMBOL   TO WS-TXN-SYMBOL (WS-TXN-IX)
004120             MOVE TXN-QUANTITY TO WS-TXN-QUANTITY (WS-TXN-IX)
004130             MOVE TXN-PRICE-PER-SHARE
004140                          TO WS-TXN-PRICE-PER-SHARE (WS-TXN-IX)
004150             MOVE TXN-CASH-AMOUNT
004160                          TO WS-TXN-CASH-AMOUNT (WS-TXN-IX)
004170             MOVE TXN-CASH-BALANCE-AFTER
004180                          TO WS-TXN-CASH-BALANCE-AFTER (WS-TXN-IX)
004190             MOVE TXN-OCCURRED-AT
004200                          TO WS-TXN-OCCURRED-AT (WS-TXN-IX)
004210         END-IF
004220     END-IF.
004230 3100-EXIT.
004240     EXIT.
004250*****************************************************************
004260*    3200-SORT-TXN-TABLE - CLASSIC EXCHANGE SORT, DESCENDING ON *
004270*    WS-TXN-OCCURRED-AT.  THE TABLE NEVER HOLDS MORE THAN ONE   *
004280*    ACCOUNT'S HISTORY AT A TIME SO A SIMPLE SORT IS FAST ENOUGH*
004290*    FOR THIS JOB'S VOLUMES.                                    *
004300*****************************************************************
004310 3200-SORT-TXN-TABLE.
004320     IF WS-TXN-ROW-COUNT > 1
004330         PERFORM 3210-SORT-ONE-PASS THRU 3210-EXIT
004340             VARYING WS-SORT-SUB-1 FROM 1 BY 1
004350             UNTIL WS-SORT-SUB-1 >= WS-TXN-ROW-COUNT
004360     END-IF.
004370 3200-EXIT.
004380     EXIT.
004390*****************************************************************
004400*    3210-SORT-ONE-PASS - ONE PASS OF THE EXCHANGE SORT.  EACH  *
004410*    PASS BUBBLES THE NEXT-LOWEST OCCURRED-AT VALUE DOWN TO ITS  *
004420*    FINAL RESTING PLACE - SAME METHOD ACCLOGSV USES FOR ITS OWN*
004430*    RECENT-LOGS QUERY, SEE THAT MEMBER'S REMARKS.               *
004440*****************************************************************
004450 3210-SORT-ONE-PASS.
004460     PERFORM 3220-COMPARE-AND-SWAP THRU 3220-EXIT
004470         VARYING WS-SORT-SUB-2 FROM 1 BY 1
004480         UNTIL WS-SORT-SUB-2 > WS-TXN-ROW-COUNT - WS-SORT-SUB-1.
004490 3210-EXIT.
004500     EXIT.
004510*****************************************************************
004520*    3220-COMPARE-AND-SWAP - COMPARE TWO ADJACENT TABLE ENTRIES *
004530*    AND SWAP THE WHOLE OCCURRENCE THROUGH WS-SORT-HOLD-AREA IF  *
004540*    THE ONE ABOVE OCCURRED BEFORE THE ONE BELOW IT - THE SORT   *
004550*    VIEW REDEFINE LETS THIS PARAGRAPH MOVE ONE 107-BYTE ROW AT  *
004560*    A TIME INSTEAD OF FIELD BY FIELD.                           *
004570*****************************************************************
004580 3220-COMPARE-AND-SWAP.
004590     IF WS-TXN-OCCURRED-AT (WS-SORT-SUB-2) <
004600        WS-TXN-OCCURRED-AT (WS-SORT-SUB-2 + 1)
004610         MOVE WS-TXN-TABLE (WS-SORT-SUB-2) TO WS-SORT-HOLD-AREA
004620         MOVE WS-TXN-TABLE (WS-SORT-SUB-2 + 1)
004630                          TO WS-TXN-TABLE (WS-SORT-SUB-2)
004640         MOVE WS-SORT-HOLD-AREA
004650                          TO WS-TXN-TABLE (WS-SORT-SUB-2 + 1)
004660     END-IF.
004670 3220-EXIT.
004680     EXIT.
004690*****************************************************************
004700*    3300-PRINT-ONE-TXN - FORMATS AND WRITES ONE DETAIL LINE OF *
004710*    THE HISTORY LISTING.  TXN-TRADE-SIDE AND TXN-SYMBOL PRINT  *
004720*    BLANK FOR A DEPOSIT/WITHDRAWAL ROW SINCE NEITHER FIELD IS   *
004730*    MEANINGFUL OUTSIDE THE TRADE VIEW - NO SPECIAL-CASE LOGIC   *
004740*    IS NEEDED HERE BECAUSE ACCTSVC ALREADY LEAVES THEM SPACES   *
004750*    ON A CASH ROW WHEN IT WRITES THE RECORD.                    *
004760*****************************************************************
004770 3300-PRINT-ONE-TXN.
004780     MOVE SPACES TO WS-TXN-DETAIL-LINE.
004790     MOVE WS-TXN-ID (WS-TXN-IX)         TO WS-TL-TXN-ID.
004800     MOVE WS-TXN-TYPE (WS-TXN-IX)       TO WS-TL-TYPE.
004810     MOVE WS-TXN-TRADE-SIDE (WS-TXN-IX) TO WS-TL-TRADE-SIDE.
004820     MOVE WS-TXN-SYMBOL (WS-TXN-IX)     TO WS-TL-SYMBOL.
004830     MOVE WS-TXN-CASH-AMOUNT (WS-TXN-IX) TO WS-TL-CASH-AMOUNT.
004840     MOVE WS-TXN-CASH-BALANCE-AFTER (WS-TXN-IX)
004850                                     TO WS-TL-BALANCE-AFTER.
004860     MOVE WS-TXN-OCCURRED-AT (WS-TXN-IX) TO WS-TL-OCCURRED-AT.
004870     WRITE ACCT-LISTING-LINE FROM WS-TXN-DETAIL-LINE.
004880 3300-EXIT.
004890     EXIT.
