000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-ACCOUNT-SERVICE.
000030 AUTHOR.         R T OKONKWO.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   03/21/88.
000060 DATE-COMPILED.  03/21/88.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-ACCOUNT-SERVICE                                      *
000100*    ACCOUNT/TRADE POSTING ENGINE.  READS ONE ACCOUNT-SERVICE   *
000110*    REQUEST PER INPUT RECORD (CREATE, DEPOSIT, WITHDRAW,       *
000120*    TRADE) AND POSTS IT AGAINST THE ACCOUNT MASTER, APPENDING  *
000130*    A TRANSACTION-HISTORY RECORD FOR EVERY CASH MOVEMENT AND   *
000140*    TRADE.  THE ACCOUNT MASTER IS RELATIVE-ORGANIZATION - THIS *
000150*    PROGRAM BUILDS ITS OWN ACCOUNT-ID TO RRN INDEX IN STORAGE  *
000160*    AT STARTUP SINCE THERE IS NO INDEXED ACCESS METHOD ON THIS *
000170*    BOX.  ONE REQUEST IS FULLY POSTED OR FULLY REJECTED - A    *
000180*    REJECTED REQUEST IS LOGGED TO THE CONSOLE AND SKIPPED, THE *
000190*    RUN CONTINUES WITH THE NEXT REQUEST.                        *
000200*****************************************************************
000210*    CHANGE LOG                                                 *
000220*    -----------                                                *
000230*    03/21/88 RTO WR-0116 ORIGINAL PROGRAM - DEPOSIT AND         *WR-0116
000240*             WITHDRAWAL POSTING ONLY, NO TRADE ACTIVITY.       * WR-0116
000250*    09/02/89 RTO WR-0203 ADDED BUY/SELL TRADE POSTING AGAINST   *WR-0203
000260*             THE NEW HOLDING TABLE ON THE ACCOUNT MASTER.       *WR-0203
000270*    06/02/92 PJL WR-0404 QUANTITY/PRICE/COST ARITHMETIC MOVED   *WR-0404
000280*             TO COMP-3, SIX DECIMAL PLACES, PER FINANCE.        *WR-0404
000290*    02/27/94 MAC WR-0521 EVERY POSTING NOW STAMPS THE RESULTING *WR-0521
000300*             CASH-BALANCE-AFTER ONTO THE HISTORY RECORD.        *WR-0521
000310*    08/15/96 DRH WR-0605 WEIGHTED-AVERAGE-COST RECOMPUTE MOVED  *WR-0605
000320*             INTO ITS OWN PARAGRAPH WITH 12-DIGIT INTERMEDIATE  *WR-0605
000330*             WORK FIELDS - THE OLD IN-LINE COMPUTE WAS LOSING   *WR-0605
000340*             PRECISION ON LARGE OMNIBUS POSITIONS.              *WR-0605
000350*    01/06/98 SKP Y2K-0092 REQUEST AND HISTORY TIMESTAMPS PASS   *Y2K-0092
000360*             THROUGH UNCHANGED - CENTURY BREAKOUT IS OWNED BY   *Y2K-0092
000370*             THE FILE LAYOUT MEMBERS, NOT THIS PROGRAM.         *Y2K-0092
000380*    11/30/98 SKP Y2K-0125 CONFIRMED FIX AGAINST 00/01 ROLLOVER  *Y2K-0125
000390*             TEST DECK.  NO FURTHER CHANGES REQUIRED.           *Y2K-0125
000400*    05/09/01 JMB WR-0737 IN-MEMORY ACCOUNT INDEX WIDENED TO 500 *WR-0737
000410*             ENTRIES FOR THE OMNIBUS BROKER TIE-IN.             *WR-0737
000420*    03/22/04 ANF WR-0814 CASH-AMOUNT SIGN CONVENTION AND GROSS- *WR-0814
000430*             AMOUNT UNSIGNED RULE DOCUMENTED AND ENFORCED HERE  *WR-0814
000440*             RATHER THAN LEFT TO THE CALLING JOB STREAM.        *WR-0814
000450*    10/18/07 WTG WR-0903 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0903
000460*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0903
000470*    06/14/11 JMB WR-0962 BRANCH AUDIT FOUND TRADE POSTINGS      *WR-0962
000480*             NEVER STAMPED TXN-CASH-AMOUNT WITH THE SIGNED      *WR-0962
000490*             GROSS - THE FIELD WAS CARRYING WHATEVER THE PRIOR  *WR-0962
000500*             WRITE LEFT BEHIND.  5000-POST-TRADE NOW SETS IT    *WR-0962
000510*             NEGATIVE ON A BUY, POSITIVE ON A SELL, PER WR-0814.*WR-0962
000520*    06/14/11 JMB WR-0964 SAME BRANCH AUDIT FOUND THE BUY FUNDS  *WR-0964
000530*             CHECK WAS COMPARING THE CASH BALANCE AGAINST THE   *WR-0964
000540*             ALREADY-ROUNDED GROSS AMOUNT.  ADDED WS-RAW-GROSS- *WR-0964
000550*             AMOUNT TO HOLD THE UNROUNDED PRODUCT AND CHANGED   *WR-0964
000560*             5200-APPLY-BUY TO TEST AGAINST IT INSTEAD.         *WR-0964
000570*    06/14/11 JMB WR-0966 SAME AUDIT - WS-TRADE-REJECT-SWITCH    *WR-0966
000580*             AND WS-RECORD-COUNT MOVED OUT TO STANDALONE        *WR-0966
000590*             77-LEVELS, PER SHOP STANDARD FOR ITEMS NOT PART    *WR-0966
000600*             OF A CONTROL GROUP.                                *WR-0966
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.  IBM-3090.
000650 OBJECT-COMPUTER.  IBM-3090.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS ALPHA-UPPER IS "A" THRU "Z"
000690     UPSI-0 ON  STATUS IS ACCTSVC-RERUN-SW
000700     UPSI-0 OFF STATUS IS ACCTSVC-NORUN-SW.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT ACCT-REQUEST-FILE ASSIGN TO "ACCTREQ"
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         ACCESS MODE IS SEQUENTIAL
000760         FILE STATUS IS WS-REQFILE-STATUS.
000770     SELECT ACCOUNT-MASTER-FILE ASSIGN TO "ACCTMSTR"
000780         ORGANIZATION IS RELATIVE
000790         ACCESS MODE IS DYNAMIC
000800         RELATIVE KEY IS WS-ACCT-RRN
000810         FILE STATUS IS WS-ACCTMSTR-STATUS.
000820     SELECT TRANSACTION-HISTORY-FILE ASSIGN TO "TRANHIST"
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-TRANHIST-STATUS.
000860 DATA DIVISION.
000870 FILE SECTION.
000880*****************************************************************
000890*    ACCT-REQUEST-FILE - ONE ACCOUNT-SERVICE REQUEST PER LINE.  *
000900*    FOUR FUNCTION CODES SHARE THIS ONE LAYOUT - CREATE,        *
000910*    DEPOSIT, WITHDRAW AND TRADE - RATHER THAN FOUR SEPARATE    *
000920*    INPUT FILES, SINCE THE UPSTREAM WEB FRONT END WRITES THEM  *
000930*    ALL TO ONE QUEUE IN ARRIVAL ORDER.                          *
000940*****************************************************************
000950 FD  ACCT-REQUEST-FILE
000960     RECORD CONTAINS 295 CHARACTERS
000970     LABEL RECORDS ARE STANDARD.
000980 01  ACCT-REQUEST-RECORD.
000990     05  REQ-FUNCTION-CODE             PIC X(10).
001000         88  REQ-FN-CREATE-ACCOUNT         VALUE 'CREATE'.
001010         88  REQ-FN-DEPOSIT                VALUE 'DEPOSIT'.
001020         88  REQ-FN-WITHDRAWAL             VALUE 'WITHDRAW'.
001030         88  REQ-FN-TRADE                  VALUE 'TRADE'.
001040     05  REQ-ACCOUNT-ID                PIC X(36).
001050     05  REQ-OWNER-NAME                PIC X(100).
001060*    REQ-CASH-AMOUNT CARRIES THE CREATE OPENING BALANCE, THE
001070*    DEPOSIT AMOUNT, OR THE WITHDRAWAL AMOUNT - WHICHEVER
001080*    APPLIES TO REQ-FUNCTION-CODE.  UNUSED ON A TRADE REQUEST.
001090     05  REQ-CASH-AMOUNT               PIC S9(13)V9(4).
001100     05  REQ-TRADE-SIDE                PIC X(04).
001110     05  REQ-DETAIL-AREA.
001120         10  REQ-SYMBOL                PIC X(20).
001130         10  REQ-EXCHANGE              PIC X(20).
001140         10  REQ-QUANTITY              PIC S9(13)V9(6).
001150         10  REQ-PRICE-PER-SHARE       PIC S9(13)V9(6).
001160*    CASH REQUESTS (CREATE/DEPOSIT/WITHDRAW) NEVER CARRY SYMBOL,
001170*    EXCHANGE, QUANTITY OR PRICE - THIS VIEW MATCHES THE ONE ON
001180*    TRANHIST SO THE SAME EYE CAN READ BOTH LAYOUTS.  WR-0203.
001190*    THE FILLER NAMES CARRY NO MEANING OF THEIR OWN - THIS VIEW
001200*    EXISTS ONLY SO THE 40-BYTE CASH GAP LINES UP BYTE-FOR-BYTE
001210*    AGAINST REQ-DETAIL-TRADE-VIEW BELOW IT.
001220     05  REQ-DETAIL-CASH-VIEW REDEFINES REQ-DETAIL-AREA.
001230         10  FILLER                    PIC X(40).
001240         10  FILLER                    PIC S9(13)V9(6).
001250         10  FILLER                    PIC S9(13)V9(6).
001260*    NAMED FIELDS FOR A TRADE REQUEST - USED IN PLACE OF THE
001270*    GENERIC REQ-SYMBOL/REQ-QUANTITY/REQ-PRICE-PER-SHARE NAMES
001280*    ANYWHERE THE PARAGRAPH IS SPECIFICALLY HANDLING A TRADE.
001290     05  REQ-DETAIL-TRADE-VIEW REDEFINES REQ-DETAIL-AREA.
001300         10  REQ-TRADE-SYMBOL          PIC X(20).
001310         10  REQ-TRADE-EXCHANGE        PIC X(20).
001320         10  REQ-TRADE-QUANTITY        PIC S9(13)V9(6).
001330         10  REQ-TRADE-PRICE           PIC S9(13)V9(6).
001340     05  REQ-TIMESTAMP                 PIC X(30).
001350     05  FILLER                        PIC X(20).
001360*****************************************************************
001370*    ACCOUNT-MASTER-FILE - RESTATED FROM ACCTMAST, NOT COPIED - *
001380*    SEE THE REMARKS IN ACCTMAST'S OWN PROCEDURE DIVISION.      *
001390*    THIS PROGRAM OPENS THE MASTER I-O AND BOTH READS AND       *
001400*    REWRITES IT - ACCTMAST AND ACCTRPT ONLY EVER OPEN IT       *
001410*    INPUT, SO THIS IS THE ONLY MEMBER THAT CAN CHANGE IT.      *
001420*****************************************************************
001430 FD  ACCOUNT-MASTER-FILE
001440     RECORD CONTAINS 60138 CHARACTERS
001450     LABEL RECORDS ARE STANDARD.
001460 01  ACCOUNT-MASTER-RECORD.
001470     05  ACCT-ID                       PIC X(36).
001480     05  ACCT-OWNER-NAME               PIC X(100).
001490     05  ACCT-CASH-BALANCE             PIC S9(13)V9(4) COMP-3.
001500     05  ACCT-CREATED-AT               PIC X(30).
001510*    CCYY/MM/DD BREAKOUT ADDED Y2K-0092 - THE FULL 30-BYTE
001520*    ACCT-CREATED-AT STRING IS STILL WHAT GETS COMPARED AND
001530*    DISPLAYED ELSEWHERE, THIS VIEW EXISTS ONLY FOR REPORTS
001540*    THAT NEED THE CENTURY DIGITS BROKEN OUT.
001550     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
001560         10  ACCT-CREATED-CCYY         PIC X(04).
001570         10  FILLER                    PIC X(01).
001580         10  ACCT-CREATED-MM           PIC X(02).
001590         10  FILLER                    PIC X(01).
001600         10  ACCT-CREATED-DD           PIC X(02).
001610         10  FILLER                    PIC X(20).
001620     05  ACCT-HOLDING-COUNT            PIC 9(03).
001630     05  ACCT-HOLDING-TABLE OCCURS 999 TIMES
001640                            INDEXED BY ACCT-HOLD-IX.
001650         10  HOLD-SYM-EXCH-AREA.
001660             15  HOLD-SYMBOL           PIC X(20).
001670             15  HOLD-EXCHANGE         PIC X(20).
001680*    COMBINED SYMBOL-PLUS-EXCHANGE KEY, USED WHEN A CALLER
001690*    WANTS TO COMPARE BOTH FIELDS IN ONE ALPHANUMERIC MOVE
001700*    RATHER THAN TWO SEPARATE COMPARES.  ADDED WR-0203.
001710         10  HOLD-SYM-EXCH-KEY REDEFINES HOLD-SYM-EXCH-AREA
001720                                   PIC X(40).
001730         10  HOLD-QUANTITY             PIC S9(13)V9(6) COMP-3.
001740         10  HOLD-AVERAGE-COST         PIC S9(13)V9(6) COMP-3.
001750*    ACCT-PRIMARY-HOLDING-VIEW - A CONVENIENCE VIEW ONTO THE
001760*    FIRST OCCURRENCE OF THE TABLE, FOR THE RARE ONE-HOLDING
001770*    ACCOUNT WHERE A CALLER WANTS THE POSITION WITHOUT
001780*    SUBSCRIPTING THE FULL TABLE.  ADDED WR-0737.
001790     05  ACCT-PRIMARY-HOLDING-VIEW REDEFINES ACCT-HOLDING-TABLE.
001800         10  ACCT-PRIMARY-SYMBOL       PIC X(20).
001810         10  ACCT-PRIMARY-EXCHANGE     PIC X(20).
001820         10  ACCT-PRIMARY-QUANTITY     PIC S9(13)V9(6) COMP-3.
001830         10  ACCT-PRIMARY-AVG-COST     PIC S9(13)V9(6) COMP-3.
001840         10  FILLER                    PIC X(59880).
001850     05  FILLER                        PIC X(20).
001860*****************************************************************
001870*    TRANSACTION-HISTORY-FILE - RESTATED FROM TRANHIST.  OPENED *
001880*    INPUT LONG ENOUGH TO FIND THE HIGH TXN-ID AT STARTUP, THEN *
001890*    RE-OPENED EXTEND FOR THE REST OF THE RUN - SEE 0120-FIND-  *
001900*    LAST-TXN-ID.  NOTHING IN THIS PROGRAM EVER REWRITES A      *
001910*    HISTORY RECORD ONCE WRITTEN - IT IS AN APPEND-ONLY LEDGER. *
001920*****************************************************************
001930 FD  TRANSACTION-HISTORY-FILE
001940     RECORD CONTAINS 214 CHARACTERS
001950     LABEL RECORDS ARE STANDARD.
001960 01  TRANSACTION-HISTORY-RECORD.
001970     05  TXN-ID                        PIC S9(09) COMP-3.
001980     05  TXN-ACCOUNT-ID                PIC X(36).
001990     05  TXN-TYPE                      PIC X(10).
002000     05  TXN-TRADE-SIDE                PIC X(04).
002010     05  TXN-DETAIL-AREA.
002020         10  TXN-SYMBOL                PIC X(20).
002030         10  TXN-EXCHANGE              PIC X(20).
002040         10  TXN-QUANTITY              PIC S9(13)V9(6) COMP-3.
002050         10  TXN-PRICE-PER-SHARE       PIC S9(13)V9(6) COMP-3.
002060     05  TXN-DETAIL-CASH-VIEW REDEFINES TXN-DETAIL-AREA.
002070         10  FILLER                    PIC X(40).
002080         10  FILLER                    PIC S9(13)V9(6) COMP-3.
002090         10  FILLER                    PIC S9(13)V9(6) COMP-3.
002100     05  TXN-DETAIL-TRADE-VIEW REDEFINES TXN-DETAIL-AREA.
002110         10  TXN-TRADE-SYMBOL          PIC X(20).
002120         10  TXN-TRADE-EXCHANGE        PIC X(20).
002130         10  TXN-TRADE-QUANTITY        PIC S9(13)V9(6) COMP-3.
002140         10  TXN-TRADE-PRICE           PIC S9(13)V9(6) COMP-3.
002150     05  TXN-CASH-AMOUNT               PIC S9(13)V9(4) COMP-3.
002160     05  TXN-GROSS-AMOUNT              PIC S9(13)V9(4) COMP-3.
002170     05  TXN-CASH-BALANCE-AFTER        PIC S9(13)V9(4) COMP-3.
002180     05  TXN-OCCURRED-AT               PIC X(30).
002190*    SAME CCYY/MM/DD BREAKOUT AS ACCT-CREATED-AT-R ABOVE -
002200*    REPORT-ONLY, THE FULL STRING IS STILL THE FIELD OF RECORD.
002210     05  TXN-OCCURRED-AT-R REDEFINES TXN-OCCURRED-AT.
002220         10  TXN-OCCURRED-CCYY         PIC X(04).
002230         10  FILLER                    PIC X(01).
002240         10  TXN-OCCURRED-MM           PIC X(02).
002250         10  FILLER                    PIC X(01).
002260         10  TXN-OCCURRED-DD           PIC X(02).
002270         10  FILLER                    PIC X(20).
002280     05  FILLER                        PIC X(42).
002290 WORKING-STORAGE SECTION.
002300*****************************************************************
002310*    STANDALONE SWITCH AND COUNTER - CARRIED AS 77-LEVELS SINCE *
002320*    NEITHER BELONGS TO ANY OF THE CONTROL GROUPS BELOW.        *
002330*****************************************************************
002340 77  WS-TRADE-REJECT-SWITCH           PIC X(01) VALUE 'N'.
002350     88  WS-TRADE-REJECTED                VALUE 'Y'.
002360     88  WS-TRADE-ACCEPTED                VALUE 'N'.
002370 77  WS-RECORD-COUNT                  PIC S9(08) COMP VALUE ZERO.
002380*****************************************************************
002390*    FILE STATUS / RUN-CONTROL SWITCHES                         *
002400*****************************************************************
002410 01  WS-ACCTSVC-CONTROLS.
002420     05  WS-REQFILE-STATUS             PIC XX.
002430         88  REQFILE-OK                    VALUE '00'.
002440         88  REQFILE-EOF                   VALUE '10'.
002450     05  WS-ACCTMSTR-STATUS            PIC XX.
002460         88  ACCTMSTR-OK                   VALUE '00'.
002470         88  ACCTMSTR-EOF                  VALUE '10'.
002480         88  ACCTMSTR-NOT-FOUND            VALUE '23'.
002490     05  WS-TRANHIST-STATUS            PIC XX.
002500         88  TRANHIST-OK                   VALUE '00'.
002510         88  TRANHIST-EOF                  VALUE '10'.
002520     05  WS-EOF-SWITCH                 PIC X(01) VALUE 'N'.
002530         88  ACCTSVC-EOF                    VALUE 'Y'.
002540     05  WS-HOLDING-FOUND-SWITCH       PIC X(01) VALUE 'N'.
002550         88  WS-HOLDING-FOUND               VALUE 'Y'.
002560         88  WS-HOLDING-NOT-FOUND           VALUE 'N'.
002570     05  FILLER                        PIC X(10).
002580*****************************************************************
002590*    ACCOUNT MASTER RANDOM-ACCESS CONTROL FIELDS                *
002600*****************************************************************
002610 01  WS-ACCT-MASTER-CONTROLS.
002620     05  WS-ACCT-RRN                   PIC S9(08) COMP.
002630     05  WS-NEXT-TXN-ID                PIC S9(09) COMP VALUE ZERO.
002640     05  WS-HOLD-SUB                   PIC S9(04) COMP VALUE ZERO.
002650     05  FILLER                        PIC X(10).
002660*****************************************************************
002670*    IN-MEMORY ACCOUNT-ID TO RRN INDEX - LOADED AT STARTUP.     *
002680*    WIDENED TO 500 ENTRIES PER WR-0737, SEE CHANGE LOG.        *
002690*****************************************************************
002700 01  WS-ACCT-INDEX-AREA.
002710     05  WS-ACCT-INDEX-COUNT           PIC S9(04) COMP VALUE ZERO.
002720     05  WS-ACCT-INDEX-TABLE OCCURS 500 TIMES
002730                             INDEXED BY WS-IX-ACCT.
002740         10  WS-IX-ACCOUNT-ID          PIC X(36).
002750         10  WS-IX-RRN                 PIC S9(08) COMP.
002760     05  FILLER                        PIC X(04).
002770*****************************************************************
002780*    TRADE-POSTING WORK AREA                                    *
002790*****************************************************************
002800 01  WS-TRADE-WORK-AREA.
002810     05  WS-TRADE-SYMBOL               PIC X(20).
002820     05  WS-GROSS-AMOUNT               PIC S9(13)V9(4) COMP-3.
002830     05  FILLER                        PIC X(10).
002840*****************************************************************
002850*    WS-RAW-GROSS-AMOUNT - UNROUNDED PRICE-TIMES-QUANTITY, SAME  *
002860*    12-SIGNIFICANT-DIGIT SCALE AS THE WAC FIELDS BELOW (6       *
002870*    INTEGER, 6 DECIMAL).  THE BUY FUNDS CHECK COMPARES AGAINST  *
002880*    THIS FIELD, NOT THE 4-DECIMAL WS-GROSS-AMOUNT THAT GETS     *
002890*    ROUNDED FOR TXN-GROSS-AMOUNT - WR-0964, BRANCH AUDIT.       *
002900*****************************************************************
002910 01  WS-RAW-GROSS-WORK-AREA.
002920     05  WS-RAW-GROSS-AMOUNT           PIC S9(06)V9(06) COMP-3.
002930     05  FILLER                        PIC X(04).
002940*****************************************************************
002950*    WEIGHTED-AVERAGE-COST INTERMEDIATE WORK FIELDS - 12         *
002960*    SIGNIFICANT DIGITS TO MIRROR THE HOME-OFFICE CALCULATOR     *
002970*    STANDARD (6 INTEGER, 6 DECIMAL).  ADDED WR-0605.            *
002980*****************************************************************
002990 01  WS-WAC-WORK-AREA.
003000     05  WS-WAC-EXISTING-QTY           PIC S9(06)V9(06) COMP-3.
003010     05  WS-WAC-EXISTING-COST          PIC S9(06)V9(06) COMP-3.
003020     05  WS-WAC-EXISTING-VALUE         PIC S9(06)V9(06) COMP-3.
003030     05  WS-WAC-TRADE-VALUE            PIC S9(06)V9(06) COMP-3.
003040     05  WS-WAC-TOTAL-VALUE            PIC S9(06)V9(06) COMP-3.
003050     05  WS-WAC-TOTAL-QTY              PIC S9(06)V9(06) COMP-3.
003060     05  WS-WAC-NEW-AVG-COST           PIC S9(06)V9(06) COMP-3.
003070     05  FILLER                        PIC X(10).
003080 PROCEDURE DIVISION.
003090*****************************************************************
003100*    0000-MAINLINE - OPEN, PRIME THE FIRST REQUEST, POST EACH   *
003110*    REQUEST IN TURN UNTIL THE REQUEST FILE IS EXHAUSTED.       *
003120*****************************************************************
003130 0000-MAINLINE.
003140     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
003150     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.
003160     PERFORM 0200-PROCESS-REQUEST THRU 0200-EXIT
003170         UNTIL ACCTSVC-EOF.
003180     PERFORM 0900-TERMINATE THRU 0900-EXIT.
003190     STOP RUN.
003200 0000-EXIT.
003210     EXIT.
003220*****************************************************************
003230*    0100-INITIALIZE - OPEN FILES, BUILD THE ACCOUNT INDEX,     *
003240*    AND FIND THE HIGH TRANSACTION-ID ALREADY ON FILE.          *
003250*****************************************************************
003260 0100-INITIALIZE.
003270     OPEN INPUT ACCT-REQUEST-FILE.
003280     OPEN I-O ACCOUNT-MASTER-FILE.
003290     PERFORM 0110-LOAD-ACCOUNT-INDEX THRU 0110-EXIT.
003300     PERFORM 0120-FIND-LAST-TXN-ID THRU 0120-EXIT.
003310 0100-EXIT.
003320     EXIT.
003330*****************************************************************
003340*    0110-LOAD-ACCOUNT-INDEX - READS THE ENTIRE ACCOUNT-MASTER   *
003350*    FILE ONCE AT STARTUP TO BUILD WS-ACCT-INDEX-TABLE, SO       *
003360*    2000-FIND-ACCOUNT CAN SEARCH FOR THE RRN INSTEAD OF DOING   *
003370*    A SEQUENTIAL SCAN OF THE MASTER FOR EVERY REQUEST CARD.     *
003380*    THIS SHOP HAS DONE IT THIS WAY SINCE THE MASTER WAS FIRST   *
003390*    CONVERTED TO RELATIVE ORGANIZATION - SEE ACCTMAST WR-0733.  *
003400*****************************************************************
003410 0110-LOAD-ACCOUNT-INDEX.
003420     MOVE ZERO TO WS-RECORD-COUNT.
003430     MOVE ZERO TO WS-ACCT-INDEX-COUNT.
003440     PERFORM 0111-SCAN-ONE-ACCOUNT THRU 0111-EXIT
003450         UNTIL ACCTMSTR-EOF.
003460 0110-EXIT.
003470     EXIT.
003480*****************************************************************
003490*    0111-SCAN-ONE-ACCOUNT - ONE RECORD OF THE INDEX-BUILD LOOP.*
003500*    WS-RECORD-COUNT DOUBLES AS THE HIGH RELATIVE-RECORD-NUMBER *
003510*    SEEN SO FAR, SO 1000-CREATE-ACCOUNT KNOWS WHERE TO APPEND. *
003520*****************************************************************
003530 0111-SCAN-ONE-ACCOUNT.
003540     READ ACCOUNT-MASTER-FILE NEXT RECORD
003550         AT END SET ACCTMSTR-EOF TO TRUE
003560     END-READ.
003570     IF NOT ACCTMSTR-EOF
003580         ADD 1 TO WS-RECORD-COUNT
003590         ADD 1 TO WS-ACCT-INDEX-COUNT
003600         SET WS-IX-ACCT TO WS-ACCT-INDEX-COUNT
003610         MOVE ACCT-ID    TO WS-IX-ACCOUNT-ID (WS-IX-ACCT)
003620         MOVE WS-ACCT-RRN TO WS-IX-RRN (WS-IX-ACCT)
003630     END-IF.
003640 0111-EXIT.
003650     EXIT.
003660*****************************************************************
003670*    0120-FIND-LAST-TXN-ID - PRIMES WS-NEXT-TXN-ID BY READING   *
003680*    THE TRANSACTION-HISTORY FILE THROUGH ONCE AT STARTUP, SO   *
003690*    THIS RUN PICKS UP TXN-ID NUMBERING WHERE THE LAST RUN LEFT *
003700*    OFF.  FILE IS CLOSED AND RE-OPENED EXTEND SO THE POSTING   *
003710*    PARAGRAPHS BELOW CAN APPEND WITHOUT A SEPARATE OPEN/CLOSE. *
003720*****************************************************************
003730 0120-FIND-LAST-TXN-ID.
003740     OPEN INPUT TRANSACTION-HISTORY-FILE.
003750     MOVE ZERO TO WS-NEXT-TXN-ID.
003760     PERFORM 0121-SCAN-ONE-TXN THRU 0121-EXIT
003770         UNTIL TRANHIST-EOF.
003780     CLOSE TRANSACTION-HISTORY-FILE.
003790     OPEN EXTEND TRANSACTION-HISTORY-FILE.
003800 0120-EXIT.
003810     EXIT.
003820*****************************************************************
003830*    0121-SCAN-ONE-TXN - ONE RECORD OF THE TXN-ID HIGH-WATER    *
003840*    LOOP.  RECORDS ARE NOT GUARANTEED TO ARRIVE IN TXN-ID       *
003850*    ORDER ON THIS FILE, SO EVERY RECORD IS COMPARED RATHER      *
003860*    THAN JUST TRUSTING THE LAST ONE READ.                       *
003870*****************************************************************
003880 0121-SCAN-ONE-TXN.
003890     READ TRANSACTION-HISTORY-FILE
003900         AT END SET TRANHIST-EOF TO TRUE
003910     END-READ.
003920     IF NOT TRANHIST-EOF
003930         IF TXN-ID > WS-NEXT-TXN-ID
003940             MOVE TXN-ID TO WS-NEXT-TXN-ID
003950         END-IF
003960     END-IF.
003970 0121-EXIT.
003980     EXIT.
003990*****************************************************************
004000*    0200-PROCESS-REQUEST - DISPATCH ON FUNCTION CODE, THEN     *
004010*    PRIME THE NEXT REQUEST FOR THE MAINLINE LOOP TEST.         *
004020*****************************************************************
004030 0200-PROCESS-REQUEST.
004040     EVALUATE TRUE
004050         WHEN REQ-FN-CREATE-ACCOUNT
004060             PERFORM 1000-CREATE-ACCOUNT THRU 1000-EXIT
004070         WHEN REQ-FN-DEPOSIT
004080             PERFORM 3000-POST-DEPOSIT THRU 3000-EXIT
004090         WHEN REQ-FN-WITHDRAWAL
004100             PERFORM 4000-POST-WITHDRAWAL THRU 4000-EXIT
004110         WHEN REQ-FN-TRADE
004120             PERFORM 5000-POST-TRADE THRU 5000-EXIT
004130         WHEN OTHER
004140             DISPLAY 'ACCTSVC - UNKNOWN FUNCTION CODE ON REQUEST'
004150     END-EVALUATE.
004160     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.
004170 0200-EXIT.
004180     EXIT.
004190*****************************************************************
004200*    1000-CREATE-ACCOUNT - STEP 1 OF THE BATCH FLOW.  THE       *
004210*    ACCOUNT-ID ARRIVES ALREADY ASSIGNED ON THE REQUEST - THIS  *
004220*    SHOP HAS NEVER GENERATED ITS OWN ACCOUNT NUMBERS HERE, THE *
004230*    NEW-ACCOUNTS DESK DOES THAT UPSTREAM OF THIS JOB.          *
004240*****************************************************************
004250 1000-CREATE-ACCOUNT.
004260     MOVE SPACES TO ACCOUNT-MASTER-RECORD.
004270     MOVE REQ-ACCOUNT-ID   TO ACCT-ID.
004280     MOVE REQ-OWNER-NAME   TO ACCT-OWNER-NAME.
004290     MOVE REQ-CASH-AMOUNT  TO ACCT-CASH-BALANCE.
004300     MOVE REQ-TIMESTAMP    TO ACCT-CREATED-AT.
004310     MOVE ZERO             TO ACCT-HOLDING-COUNT.
004320     MOVE SPACES           TO ACCT-HOLDING-TABLE.
004330     ADD 1 TO WS-RECORD-COUNT.
004340     MOVE WS-RECORD-COUNT TO WS-ACCT-RRN.
004350     WRITE ACCOUNT-MASTER-RECORD
004360         INVALID KEY
004370             DISPLAY 'ACCTSVC - WRITE FAILED, NEW ACCOUNT '
004380                 REQ-ACCOUNT-ID
004390             SUBTRACT 1 FROM WS-RECORD-COUNT
004400             GO TO 1000-EXIT
004410     END-WRITE.
004420*    NEW ACCOUNT GOES ON THE END OF THE IN-MEMORY INDEX TOO -
004430*    NO NEED TO RE-SORT OR RE-LOAD, THE INDEX WAS ALREADY
004440*    BUILT IN ACCOUNT-MASTER-FILE'S RRN ORDER AT STARTUP AND
004450*    THIS ACCOUNT'S RRN IS HIGHER THAN ANY ALREADY IN IT.
004460     ADD 1 TO WS-ACCT-INDEX-COUNT.
004470     SET WS-IX-ACCT TO WS-ACCT-INDEX-COUNT.
004480     MOVE REQ-ACCOUNT-ID TO WS-IX-ACCOUNT-ID (WS-IX-ACCT).
004490     MOVE WS-ACCT-RRN    TO WS-IX-RRN (WS-IX-ACCT).
004500 1000-EXIT.
004510     EXIT.
004520*****************************************************************
004530*    2000-FIND-ACCOUNT - STEP 2 OF THE BATCH FLOW.  SHARED BY   *
004540*    DEPOSIT, WITHDRAWAL AND TRADE POSTING.  SEARCHES THE       *
004550*    IN-MEMORY INDEX FOR THE RRN, THEN RANDOM-READS THE MASTER. *
004560*****************************************************************
004570 2000-FIND-ACCOUNT.
004580*    PRIME THE STATUS TO NOT-FOUND SO A MISSING ACCOUNT-ID
004590*    (NOT IN THE INDEX AT ALL) LOOKS THE SAME TO THE CALLER
004600*    AS ONE THE RANDOM READ ITSELF COULD NOT LOCATE.
004610     MOVE '23' TO WS-ACCTMSTR-STATUS.
004620     SET WS-IX-ACCT TO 1.
004630     SEARCH WS-ACCT-INDEX-TABLE
004640         AT END CONTINUE
004650         WHEN WS-IX-ACCOUNT-ID (WS-IX-ACCT) = REQ-ACCOUNT-ID
004660             MOVE WS-IX-RRN (WS-IX-ACCT) TO WS-ACCT-RRN
004670             READ ACCOUNT-MASTER-FILE
004680                 INVALID KEY MOVE '23' TO WS-ACCTMSTR-STATUS
004690             END-READ
004700     END-SEARCH.
004710 2000-EXIT.
004720     EXIT.
004730*****************************************************************
004740*    3000-POST-DEPOSIT - STEP 3 OF THE BATCH FLOW.  A DEPOSIT   *
004750*    HAS NO SYMBOL, EXCHANGE, QUANTITY OR PRICE, SO THOSE        *
004760*    TRANSACTION-HISTORY FIELDS ARE STAMPED SPACES/ZERO RATHER   *
004770*    THAN LEFT TO WHATEVER THE WORKING-STORAGE COPY OF THE       *
004780*    RECORD HELD FROM THE PRIOR TRANSACTION WRITTEN.             *
004790*****************************************************************
004800 3000-POST-DEPOSIT.
004810     PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT.
004820     IF ACCTMSTR-NOT-FOUND
004830         DISPLAY 'ACCTSVC - ACCOUNT-NOT-FOUND ' REQ-ACCOUNT-ID
004840         GO TO 3000-EXIT
004850     END-IF.
004860     ADD REQ-CASH-AMOUNT TO ACCT-CASH-BALANCE.
004870     MOVE 'DEPOSIT'  TO TXN-TYPE.
004880     MOVE SPACES     TO TXN-TRADE-SIDE.
004890     MOVE SPACES     TO TXN-SYMBOL.
004900     MOVE SPACES     TO TXN-EXCHANGE.
004910     MOVE ZERO       TO TXN-QUANTITY.
004920     MOVE ZERO       TO TXN-PRICE-PER-SHARE.
004930     MOVE REQ-CASH-AMOUNT TO TXN-CASH-AMOUNT.
004940     MOVE ZERO       TO TXN-GROSS-AMOUNT.
004950     MOVE ACCT-CASH-BALANCE TO TXN-CASH-BALANCE-AFTER.
004960     MOVE REQ-ACCOUNT-ID  TO TXN-ACCOUNT-ID.
004970     MOVE REQ-TIMESTAMP   TO TXN-OCCURRED-AT.
004980     PERFORM 8000-WRITE-TRANSACTION THRU 8000-EXIT.
004990     PERFORM 8100-REWRITE-ACCOUNT THRU 8100-EXIT.
005000 3000-EXIT.
005010     EXIT.
005020*****************************************************************
005030*    4000-POST-WITHDRAWAL - STEP 4 OF THE BATCH FLOW.  FUNDS    *
005040*    CHECK COMES BEFORE THE POSTING, NOT AFTER - A REJECTED      *
005050*    WITHDRAWAL WRITES NOTHING TO EITHER FILE.  TXN-CASH-AMOUNT  *
005060*    IS STORED NEGATIVE HERE, SAME SIGN CONVENTION AS A BUY,     *
005070*    SO A REPORT CAN NET THE COLUMN WITHOUT TESTING TXN-TYPE.    *
005080*****************************************************************
005090 4000-POST-WITHDRAWAL.
005100     PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT.
005110     IF ACCTMSTR-NOT-FOUND
005120         DISPLAY 'ACCTSVC - ACCOUNT-NOT-FOUND ' REQ-ACCOUNT-ID
005130         GO TO 4000-EXIT
005140     END-IF.
005150     IF ACCT-CASH-BALANCE < REQ-CASH-AMOUNT
005160         DISPLAY 'ACCTSVC - INSUFFICIENT-FUNDS ' REQ-ACCOUNT-ID
005170         GO TO 4000-EXIT
005180     END-IF.
005190     SUBTRACT REQ-CASH-AMOUNT FROM ACCT-CASH-BALANCE.
005200     MOVE 'WITHDRAWAL' TO TXN-TYPE.
005210     MOVE SPACES        TO TXN-TRADE-SIDE.
005220     MOVE SPACES        TO TXN-SYMBOL.
005230     MOVE SPACES        TO TXN-EXCHANGE.
005240     MOVE ZERO          TO TXN-QUANTITY.
005250     MOVE ZERO          TO TXN-PRICE-PER-SHARE.
005260     COMPUTE TXN-CASH-AMOUNT ROUNDED = ZERO - REQ-CASH-AMOUNT.
005270     MOVE ZERO          TO TXN-GROSS-AMOUNT.
005280     MOVE ACCT-CASH-BALANCE TO TXN-CASH-BALANCE-AFTER.
005290     MOVE REQ-ACCOUNT-ID  TO TXN-ACCOUNT-ID.
005300     MOVE REQ-TIMESTAMP   TO TXN-OCCURRED-AT.
005310     PERFORM 8000-WRITE-TRANSACTION THRU 8000-EXIT.
005320     PERFORM 8100-REWRITE-ACCOUNT THRU 8100-EXIT.
005330 4000-EXIT.
005340     EXIT.
005350*****************************************************************
005360*    5000-POST-TRADE - STEP 5 OF THE BATCH FLOW.  VALIDATES,    *
005370*    LOOKS UP THE ACCOUNT AND HOLDING, THEN ROUTES TO THE       *
005380*    BUY OR SELL PARAGRAPH.  WR-0814 - GROSS-AMOUNT IS ALWAYS   *
005390*    UNSIGNED, CASH-AMOUNT CARRIES THE SIGN.                    *
005400*****************************************************************
005410 5000-POST-TRADE.
005420     MOVE 'N' TO WS-TRADE-REJECT-SWITCH.
005430*    TRADE INPUT VALIDATION COMES BEFORE ANY LOOKUP OR BALANCE
005440*    CHECK - A BAD QUANTITY OR PRICE IS REJECTED WITHOUT EVEN
005450*    TOUCHING THE ACCOUNT MASTER.  PER WR-0814.
005460     IF REQ-QUANTITY NOT > ZERO OR REQ-PRICE-PER-SHARE NOT > ZERO
005470         DISPLAY 'ACCTSVC - INVALID-TRADE BAD QUANTITY OR PRICE'
005480         GO TO 5000-EXIT
005490     END-IF.
005500     PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT.
005510     IF ACCTMSTR-NOT-FOUND
005520         DISPLAY 'ACCTSVC - ACCOUNT-NOT-FOUND ' REQ-ACCOUNT-ID
005530         GO TO 5000-EXIT
005540     END-IF.
005550*    SYMBOL IS FOLDED TO UPPER CASE BEFORE ANY HOLDING-TABLE
005560*    SEARCH OR STORE - REQUEST CARDS HAVE COME IN MIXED CASE
005570*    EVER SINCE THE WEB FRONT END WAS ADDED UPSTREAM OF THIS JOB.
005580     MOVE REQ-SYMBOL TO WS-TRADE-SYMBOL.
005590     INSPECT WS-TRADE-SYMBOL CONVERTING
005600         "abcdefghijklmnopqrstuvwxyz"
005610         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005620*    GROSS AMOUNT IS COMPUTED ONCE HERE FOR BOTH SIDES OF THE
005630*    TRADE - UNROUNDED FIRST, THEN ROUNDED TO THE 4-DECIMAL
005640*    CASH SCALE.  SEE WR-0964 IN THE CHANGE LOG.
005650     COMPUTE WS-RAW-GROSS-AMOUNT =
005660         REQ-PRICE-PER-SHARE * REQ-QUANTITY.
005670     COMPUTE WS-GROSS-AMOUNT ROUNDED = WS-RAW-GROSS-AMOUNT.
005680     PERFORM 5100-FIND-HOLDING THRU 5100-EXIT.
005690     IF REQ-TRADE-SIDE = 'BUY'
005700         PERFORM 5200-APPLY-BUY THRU 5200-EXIT
005710     ELSE
005720         IF REQ-TRADE-SIDE = 'SELL'
005730             PERFORM 5300-APPLY-SELL THRU 5300-EXIT
005740         ELSE
005750             DISPLAY 'ACCTSVC - INVALID-TRADE BAD TRADE SIDE'
005760             GO TO 5000-EXIT
005770         END-IF
005780     END-IF.
005790*    NOTHING IS POSTED FOR A REJECTED TRADE - NO HISTORY
005800*    RECORD, NO REWRITE OF THE MASTER.  ONLY AN ACCEPTED
005810*    TRADE FALLS THROUGH TO THE COMMON POSTING LOGIC BELOW.
005820     IF WS-TRADE-ACCEPTED
005830         MOVE 'TRADE'        TO TXN-TYPE
005840         MOVE REQ-TRADE-SIDE TO TXN-TRADE-SIDE
005850         MOVE WS-TRADE-SYMBOL TO TXN-SYMBOL
005860         MOVE REQ-EXCHANGE   TO TXN-EXCHANGE
005870         MOVE REQ-QUANTITY   TO TXN-QUANTITY
005880         MOVE REQ-PRICE-PER-SHARE TO TXN-PRICE-PER-SHARE
005890         MOVE WS-GROSS-AMOUNT TO TXN-GROSS-AMOUNT
005900*        WR-0814/WR-0962 - CASH-AMOUNT CARRIES THE SIGN OF
005910*        THE MOVEMENT, NEGATIVE ON A BUY, POSITIVE ON A SELL.
005920         IF REQ-TRADE-SIDE = 'BUY'
005930             COMPUTE TXN-CASH-AMOUNT ROUNDED =
005940                 ZERO - WS-GROSS-AMOUNT
005950         ELSE
005960             MOVE WS-GROSS-AMOUNT TO TXN-CASH-AMOUNT
005970         END-IF
005980         MOVE ACCT-CASH-BALANCE TO TXN-CASH-BALANCE-AFTER
005990         MOVE REQ-ACCOUNT-ID TO TXN-ACCOUNT-ID
006000         MOVE REQ-TIMESTAMP  TO TXN-OCCURRED-AT
006010         PERFORM 8000-WRITE-TRANSACTION THRU 8000-EXIT
006020         PERFORM 8100-REWRITE-ACCOUNT THRU 8100-EXIT
006030     END-IF.
006040 5000-EXIT.
006050     EXIT.
006060*****************************************************************
006070*    5100-FIND-HOLDING - LINEAR SEARCH OF THE ACCOUNT'S HOLDING *
006080*    TABLE FOR THE UPPER-CASED SYMBOL.  UNUSED OCCURRENCES ARE  *
006090*    ALWAYS SPACE-FILLED (SEE 1000-CREATE-ACCOUNT) SO THE FULL  *
006100*    999-ENTRY RANGE CAN BE SEARCHED SAFELY.                    *
006110*****************************************************************
006120 5100-FIND-HOLDING.
006130     MOVE 'N' TO WS-HOLDING-FOUND-SWITCH.
006140     SET ACCT-HOLD-IX TO 1.
006150     SEARCH ACCT-HOLDING-TABLE
006160         AT END CONTINUE
006170         WHEN HOLD-SYMBOL (ACCT-HOLD-IX) = WS-TRADE-SYMBOL
006180             SET WS-HOLDING-FOUND TO TRUE
006190     END-SEARCH.
006200 5100-EXIT.
006210     EXIT.
006220*****************************************************************
006230*    5200-APPLY-BUY - BUSINESS RULE: BUY FUNDS CHECK, THEN      *
006240*    EITHER INSERT A NEW HOLDING OR RECOMPUTE WEIGHTED AVERAGE. *
006250*    FUNDS CHECK COMPARES THE UNROUNDED WS-RAW-GROSS-AMOUNT -   *
006260*    THE CASH BALANCE ITSELF IS ONLY EVER DEBITED THE ROUNDED   *
006270*    4-DECIMAL WS-GROSS-AMOUNT.  WR-0964, BRANCH AUDIT.         *
006280*****************************************************************
006290 5200-APPLY-BUY.
006300     IF ACCT-CASH-BALANCE < WS-RAW-GROSS-AMOUNT
006310         DISPLAY 'ACCTSVC - INSUFFICIENT-FUNDS ' REQ-ACCOUNT-ID
006320         SET WS-TRADE-REJECTED TO TRUE
006330         GO TO 5200-EXIT
006340     END-IF.
006350     SUBTRACT WS-GROSS-AMOUNT FROM ACCT-CASH-BALANCE.
006360     IF WS-HOLDING-FOUND
006370         PERFORM 5400-WEIGHTED-AVG-COST THRU 5400-EXIT
006380     ELSE
006390         ADD 1 TO ACCT-HOLDING-COUNT
006400         SET ACCT-HOLD-IX TO ACCT-HOLDING-COUNT
006410         MOVE WS-TRADE-SYMBOL    TO HOLD-SYMBOL (ACCT-HOLD-IX)
006420         MOVE REQ-EXCHANGE       TO HOLD-EXCHANGE (ACCT-HOLD-IX)
006430         MOVE REQ-QUANTITY       TO HOLD-QUANTITY (ACCT-HOLD-IX)
006440         MOVE REQ-PRICE-PER-SHARE
006450                          TO HOLD-AVERAGE-COST (ACCT-HOLD-IX)
006460     END-IF.
006470 5200-EXIT.
006480     EXIT.
006490*****************************************************************
006500*    5300-APPLY-SELL - BUSINESS RULE: SELL EXISTENCE/QUANTITY   *
006510*    CHECK, THEN REMOVE THE HOLDING ENTIRELY IF IT NETS TO ZERO.*
006520*****************************************************************
006530 5300-APPLY-SELL.
006540     IF WS-HOLDING-NOT-FOUND
006550         DISPLAY 'ACCTSVC - INVALID-TRADE NO HOLDINGS '
006560             WS-TRADE-SYMBOL
006570         SET WS-TRADE-REJECTED TO TRUE
006580         GO TO 5300-EXIT
006590     END-IF.
006600     IF HOLD-QUANTITY (ACCT-HOLD-IX) < REQ-QUANTITY
006610         DISPLAY 'ACCTSVC - INVALID-TRADE INSUFFICIENT QUANTITY'
006620         SET WS-TRADE-REJECTED TO TRUE
006630         GO TO 5300-EXIT
006640     END-IF.
006650*    A SELL IS ALWAYS AT THE HOLDING'S CARRIED AVERAGE COST,
006660*    NOT REQ-PRICE-PER-SHARE - THE WEIGHTED AVERAGE ITSELF
006670*    IS NEVER TOUCHED ON A SELL, ONLY THE QUANTITY.
006680     ADD WS-GROSS-AMOUNT TO ACCT-CASH-BALANCE.
006690     SUBTRACT REQ-QUANTITY FROM HOLD-QUANTITY (ACCT-HOLD-IX).
006700     IF HOLD-QUANTITY (ACCT-HOLD-IX) = ZERO
006710         SET WS-HOLD-SUB TO ACCT-HOLD-IX
006720         PERFORM 5310-REMOVE-HOLDING THRU 5310-EXIT
006730     END-IF.
006740 5300-EXIT.
006750     EXIT.
006760*****************************************************************
006770*    5310-REMOVE-HOLDING - A SELL THAT NETS A HOLDING TO ZERO   *
006780*    SHARES DROPS THE ENTRY OUT OF ACCT-HOLDING-TABLE RATHER    *
006790*    THAN LEAVING A ZERO-QUANTITY ROW BEHIND, SO 5100-FIND-      *
006800*    HOLDING NEVER HAS TO SKIP OVER DEAD ENTRIES ON THE NEXT     *
006810*    TRADE FOR THE SAME ACCOUNT.                                 *
006820*****************************************************************
006830 5310-REMOVE-HOLDING.
006840     PERFORM 5311-SHIFT-ONE-HOLDING THRU 5311-EXIT
006850         VARYING WS-HOLD-SUB FROM WS-HOLD-SUB BY 1
006860         UNTIL WS-HOLD-SUB >= ACCT-HOLDING-COUNT.
006870     MOVE SPACES TO ACCT-HOLDING-TABLE (ACCT-HOLDING-COUNT).
006880     MOVE ZERO   TO HOLD-QUANTITY (ACCT-HOLDING-COUNT).
006890     MOVE ZERO   TO HOLD-AVERAGE-COST (ACCT-HOLDING-COUNT).
006900     SUBTRACT 1 FROM ACCT-HOLDING-COUNT.
006910 5310-EXIT.
006920     EXIT.
006930*****************************************************************
006940*    5311-SHIFT-ONE-HOLDING - ONE ENTRY OF THE CLOSE-THE-GAP    *
006950*    LOOP.  EVERY ENTRY ABOVE THE REMOVED ONE MOVES DOWN ONE     *
006960*    OCCURRENCE SO THE TABLE STAYS PACKED FROM SUBSCRIPT 1.      *
006970*****************************************************************
006980 5311-SHIFT-ONE-HOLDING.
006990     MOVE ACCT-HOLDING-TABLE (WS-HOLD-SUB + 1)
007000                          TO ACCT-HOLDING-TABLE (WS-HOLD-SUB).
007010 5311-EXIT.
007020     EXIT.
007030*****************************************************************
007040*    5400-WEIGHTED-AVG-COST - BUSINESS RULE: RECOMPUTE THE      *
007050*    WEIGHTED-AVERAGE COST OF AN EXISTING HOLDING ON A BUY.     *
007060*    12-SIGNIFICANT-DIGIT INTERMEDIATE WORK FIELDS PER WR-0605. *
007070*****************************************************************
007080 5400-WEIGHTED-AVG-COST.
007090*    STEP 1 - CARRY THE EXISTING POSITION INTO THE 12-DIGIT
007100*    WORK FIELDS UNCHANGED.
007110     MOVE HOLD-QUANTITY (ACCT-HOLD-IX) TO WS-WAC-EXISTING-QTY.
007120     MOVE HOLD-AVERAGE-COST (ACCT-HOLD-IX)
007130                              TO WS-WAC-EXISTING-COST.
007140*    STEP 2 - VALUE OF THE EXISTING POSITION AND OF THIS TRADE,
007150*    EACH COMPUTED SEPARATELY SO NEITHER ROUNDS AGAINST THE OTHER.
007160     COMPUTE WS-WAC-EXISTING-VALUE ROUNDED =
007170         WS-WAC-EXISTING-COST * WS-WAC-EXISTING-QTY.
007180     COMPUTE WS-WAC-TRADE-VALUE ROUNDED =
007190         REQ-PRICE-PER-SHARE * REQ-QUANTITY.
007200*    STEP 3 - COMBINED VALUE AND COMBINED SHARE COUNT.
007210     COMPUTE WS-WAC-TOTAL-VALUE ROUNDED =
007220         WS-WAC-EXISTING-VALUE + WS-WAC-TRADE-VALUE.
007230     COMPUTE WS-WAC-TOTAL-QTY ROUNDED =
007240         WS-WAC-EXISTING-QTY + REQ-QUANTITY.
007250*    STEP 4 - NEW WEIGHTED-AVERAGE COST, THEN POST BOTH THE
007260*    NEW AVERAGE AND THE ADDED SHARES BACK TO THE HOLDING.
007270     COMPUTE WS-WAC-NEW-AVG-COST ROUNDED =
007280         WS-WAC-TOTAL-VALUE / WS-WAC-TOTAL-QTY.
007290     MOVE WS-WAC-NEW-AVG-COST TO HOLD-AVERAGE-COST (ACCT-HOLD-IX).
007300     ADD REQ-QUANTITY TO HOLD-QUANTITY (ACCT-HOLD-IX).
007310 5400-EXIT.
007320     EXIT.
007330*****************************************************************
007340*    8000-WRITE-TRANSACTION - COMMON LEDGER-POSTING PLUMBING    *
007350*    SHARED BY EVERY POSTING PARAGRAPH.  TXN-ID IS ASSIGNED     *
007360*    HERE, NOT BY THE CALLER, SO THERE IS EXACTLY ONE PLACE     *
007370*    IN THE PROGRAM THAT EVER INCREMENTS THE HIGH-WATER MARK.   *
007380*****************************************************************
007390 8000-WRITE-TRANSACTION.
007400     ADD 1 TO WS-NEXT-TXN-ID.
007410     MOVE WS-NEXT-TXN-ID TO TXN-ID.
007420     WRITE TRANSACTION-HISTORY-RECORD.
007430 8000-EXIT.
007440     EXIT.
007450*****************************************************************
007460*    8100-REWRITE-ACCOUNT - PUTS THE UPDATED CASH BALANCE AND/  *
007470*    OR HOLDING TABLE BACK TO THE MASTER.  A REWRITE FAILURE IS *
007480*    DISPLAYED BUT DOES NOT STOP THE RUN - THE NEXT REQUEST     *
007490*    CARD IS STILL PROCESSED, PER THE HOUSE HABIT OF LETTING    *
007500*    ONE BAD CARD FALL OUT WITHOUT KILLING THE WHOLE BATCH.     *
007510*****************************************************************
007520 8100-REWRITE-ACCOUNT.
007530     REWRITE ACCOUNT-MASTER-RECORD
007540         INVALID KEY
007550             DISPLAY 'ACCTSVC - REWRITE FAILED, ACCOUNT ' ACCT-ID
007560     END-REWRITE.
007570 8100-EXIT.
007580     EXIT.
007590*****************************************************************
007600*    9000-READ-REQUEST - PRIMES/ADVANCES THE REQUEST FILE.      *
007610*    CALLED ONCE BEFORE THE MAINLINE LOOP AND ONCE AT THE       *
007620*    BOTTOM OF 0200-PROCESS-REQUEST, THE OLD-STYLE PRIMING READ *
007630*    THIS SHOP HAS USED ON EVERY SEQUENTIAL DRIVER SINCE THE    *
007640*    CARD-IMAGE DAYS.                                            *
007650*****************************************************************
007660 9000-READ-REQUEST.
007670     READ ACCT-REQUEST-FILE
007680         AT END SET ACCTSVC-EOF TO TRUE
007690     END-READ.
007700 9000-EXIT.
007710     EXIT.
007720*****************************************************************
007730*    0900-TERMINATE - CLOSE OUT THE RUN.  TRANSACTION-HISTORY-  *
007740*    FILE WAS RE-OPENED EXTEND BACK IN 0120-FIND-LAST-TXN-ID, SO *
007750*    THE CLOSE HERE IS THE ONLY ONE OF THE THREE FILES THAT      *
007760*    IS NOT PAIRED WITH ITS OPENING VERB IN THE SAME PARAGRAPH.  *
007770*****************************************************************
007780 0900-TERMINATE.
007790     CLOSE ACCT-REQUEST-FILE.
007800     CLOSE ACCOUNT-MASTER-FILE.
007810     CLOSE TRANSACTION-HISTORY-FILE.
007820 0900-EXIT.
007830     EXIT.
