000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-TRANSACTION-HISTORY.
000030 AUTHOR.         R T OKONKWO.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   03/21/88.
000060 DATE-COMPILED.  03/21/88.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-TRANSACTION-HISTORY                                  *
000100*    RECORD LAYOUT FOR THE APPEND-ONLY TRANSACTION HISTORY FILE.*
000110*    ONE RECORD IS WRITTEN BY ACCTSVC FOR EVERY DEPOSIT,         *
000120*    WITHDRAWAL AND TRADE POSTED AGAINST THE ACCOUNT MASTER.     *
000130*    ACCTRPT READS THIS FILE SEQUENTIALLY TO BUILD THE PER-      *
000140*    ACCOUNT HISTORY LISTING.  NEVER UPDATED OR DELETED IN PLACE-*
000150*    THIS IS THE LEDGER OF RECORD.                               *
000160*****************************************************************
000170*    CHANGE LOG                                                 *
000180*    -----------                                                *
000190*    03/21/88 RTO WR-0115 ORIGINAL LAYOUT - DEPOSIT/WITHDRAWAL   *WR-0115
000200*             ONLY, NO TRADE ACTIVITY YET SUPPORTED.             *WR-0115
000210*    09/02/89 RTO WR-0202 ADDED TRADE-SIDE, SYMBOL, EXCHANGE,    *WR-0202
000220*             QUANTITY AND PRICE-PER-SHARE FOR EQUITY TRADING.   *WR-0202
000230*    06/02/92 PJL WR-0403 QUANTITY/PRICE MOVED TO COMP-3, SIX    *WR-0403
000240*             DECIMAL PLACES, TO MATCH THE ACCOUNT MASTER.       *WR-0403
000250*    02/27/94 MAC WR-0518 ADDED TXN-CASH-BALANCE-AFTER SO A      *WR-0518
000260*             SNAPSHOT AUDIT NO LONGER HAS TO REPLAY THE LEDGER. *WR-0518
000270*    08/15/96 DRH WR-0602 SPLIT DETAIL AREA INTO CASH-VIEW AND   *WR-0602
000280*             TRADE-VIEW REDEFINES - CASH POSTINGS WERE CARRYING *WR-0602
000290*             SEVEN UNUSED TRADE FIELDS FOR NO REASON.           *WR-0602
000300*    01/06/98 SKP Y2K-0089 TXN-OCCURRED-AT REDEFINE SPLIT OUT TO *Y2K-0089
000310*             CCYY/MM/DD FOR THE CENTURY-SAFE SORT UTILITY.      *Y2K-0089
000320*    11/30/98 SKP Y2K-0122 CONFIRMED FIX AGAINST 00/01 ROLLOVER  *Y2K-0122
000330*             TEST DECK.  NO FURTHER CHANGES REQUIRED.           *Y2K-0122
000340*    05/09/01 JMB WR-0734 TXN-ID WIDENED TO S9(9) - THE OMNIBUS  *WR-0734
000350*             BROKER TIE-IN PUSHED VOLUME PAST THE OLD S9(7).    *WR-0734
000360*    03/22/04 ANF WR-0811 GROSS-AMOUNT DOCUMENTED AS ALWAYS      *WR-0811
000370*             UNSIGNED - CASH-AMOUNT CARRIES THE SIGN.           *WR-0811
000380*    10/18/07 WTG WR-0900 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0900
000390*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0900
000400*    06/14/11 JMB WR-0972 BRANCH AUDIT - WS-TXN-COUNT AND         WR-0972
000410*             WS-NEXT-TXN-ID MOVED OUT TO STANDALONE 77-LEVELS,  *WR-0972
000420*             PER SHOP STANDARD FOR COUNTERS NOT PART OF A       *WR-0972
000430*             CONTROL GROUP.                                     *WR-0972
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-3090.
000480 OBJECT-COMPUTER.  IBM-3090.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS ALPHA-UPPER IS "A" THRU "Z"
000520     UPSI-0 ON  STATUS IS TRANHIST-RERUN-SW
000530     UPSI-0 OFF STATUS IS TRANHIST-NORUN-SW.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TRANSACTION-HISTORY-FILE ASSIGN TO "TRANHIST"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         ACCESS MODE IS SEQUENTIAL
000590         FILE STATUS IS WS-TRANHIST-STATUS.
000600 DATA DIVISION.
000610 FILE SECTION.
000620*****************************************************************
000630*    TRANSACTION-HISTORY-FILE - APPEND-ONLY, INSERTION ORDER.   *
000640*****************************************************************
000650 FD  TRANSACTION-HISTORY-FILE
000660     RECORD CONTAINS 214 CHARACTERS
000670     LABEL RECORDS ARE STANDARD.
000680 01  TRANSACTION-HISTORY-RECORD.
000690     05  TXN-ID                        PIC S9(09) COMP-3.
000700     05  TXN-ACCOUNT-ID                PIC X(36).
000710     05  TXN-TYPE                      PIC X(10).
000720         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT'.
000730         88  TXN-TYPE-WITHDRAWAL           VALUE 'WITHDRAWAL'.
000740         88  TXN-TYPE-TRADE                VALUE 'TRADE'.
000750     05  TXN-TRADE-SIDE                PIC X(04).
000760         88  TXN-SIDE-BUY                   VALUE 'BUY'.
000770         88  TXN-SIDE-SELL                  VALUE 'SELL'.
000780         88  TXN-SIDE-NONE                  VALUE SPACES.
000790     05  TXN-DETAIL-AREA.
000800         10  TXN-SYMBOL                PIC X(20).
000810         10  TXN-EXCHANGE              PIC X(20).
000820         10  TXN-QUANTITY              PIC S9(13)V9(6) COMP-3.
000830         10  TXN-PRICE-PER-SHARE       PIC S9(13)V9(6) COMP-3.
000840*    CASH POSTINGS (DEPOSIT/WITHDRAWAL) NEVER TOUCH SYMBOL,
000850*    EXCHANGE, QUANTITY OR PRICE - THIS VIEW LEAVES THEM VISIBLE
000860*    BUT UNUSED SO THE PHYSICAL RECORD STAYS ONE FIXED SHAPE.
000870*    ADDED WR-0602, REPLACING THE OLD ALWAYS-PRESENT LAYOUT.
000880     05  TXN-DETAIL-CASH-VIEW REDEFINES TXN-DETAIL-AREA.
000890         10  FILLER                    PIC X(40).
000900         10  FILLER                    PIC S9(13)V9(6) COMP-3.
000910         10  FILLER                    PIC S9(13)V9(6) COMP-3.
000920     05  TXN-DETAIL-TRADE-VIEW REDEFINES TXN-DETAIL-AREA.
000930         10  TXN-TRADE-SYMBOL          PIC X(20).
000940         10  TXN-TRADE-EXCHANGE        PIC X(20).
000950         10  TXN-TRADE-QUANTITY        PIC S9(13)V9(6) COMP-3.
000960         10  TXN-TRADE-PRICE           PIC S9(13)V9(6) COMP-3.
000970     05  TXN-CASH-AMOUNT               PIC S9(13)V9(4) COMP-3.
000980     05  TXN-GROSS-AMOUNT              PIC S9(13)V9(4) COMP-3.
000990     05  TXN-CASH-BALANCE-AFTER        PIC S9(13)V9(4) COMP-3.
001000     05  TXN-OCCURRED-AT               PIC X(30).
001010     05  TXN-OCCURRED-AT-R REDEFINES TXN-OCCURRED-AT.
001020*        ISO-8601 BREAKOUT ADDED PER Y2K-0089 - SEE CHANGE LOG.
001030         10  TXN-OCCURRED-CCYY         PIC X(04).
001040         10  FILLER                    PIC X(01).
001050         10  TXN-OCCURRED-MM           PIC X(02).
001060         10  FILLER                    PIC X(01).
001070         10  TXN-OCCURRED-DD           PIC X(02).
001080         10  FILLER                    PIC X(20).
001090     05  FILLER                        PIC X(42).
001100 WORKING-STORAGE SECTION.
001110*****************************************************************
001120*    STANDALONE COUNTERS - CARRIED AS 77-LEVELS SINCE THEY STAND*
001130*    ON THEIR OWN AND ARE NOT PART OF ANY CONTROL GROUP.        *
001140*****************************************************************
001150 77  WS-TXN-COUNT                     PIC S9(09) COMP.
001160 77  WS-NEXT-TXN-ID                   PIC S9(09) COMP VALUE ZERO.
001170*****************************************************************
001180*    FILE STATUS FOR TRANSACTION-HISTORY-FILE                   *
001190*****************************************************************
001200 01  WS-TRANHIST-CONTROLS.
001210     05  WS-TRANHIST-STATUS            PIC XX.
001220         88  TRANHIST-OK                   VALUE '00'.
001230         88  TRANHIST-EOF                  VALUE '10'.
001240     05  FILLER                        PIC X(10).
001250 PROCEDURE DIVISION.
001260*****************************************************************
001270*    THIS MEMBER CARRIES THE RECORD LAYOUT ONLY.  ACCTSVC AND    *
001280*    ACCTRPT COPY THE ABOVE PICTURE CLAUSES INTO THEIR OWN FILE  *
001290*    SECTIONS RATHER THAN COPYBOOK THIS MEMBER - THAT IS HOW     *
001300*    THIS SHOP HAS ALWAYS KEPT ITS MASTER LAYOUTS SINCE PRTMSTR. *
001310*****************************************************************
001320 0000-MAINLINE.
001330     STOP RUN.
001340 0000-EXIT.
001350     EXIT.
