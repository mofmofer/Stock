000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-ACCESS-LOG.
000030 AUTHOR.         P J LARABEE.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   11/19/91.
000060 DATE-COMPILED.  11/19/91.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-ACCESS-LOG                                           *
000100*    RECORD LAYOUT FOR THE SYSTEM ACCESS AUDIT LOG.  ONE RECORD *
000110*    IS APPENDED BY ACCLOGSV EVERY TIME A USER OR ADMIN HITS A  *
000120*    PAGE THAT THIS SUBSYSTEM IS ASKED TO WATCH.  READ BACK BY  *
000130*    ACCLOGSV FOR THE RECENT-ACTIVITY AND DISTINCT-PAGES         *
000140*    ENQUIRIES - NEVER UPDATED IN PLACE.                        *
000150*****************************************************************
000160*    CHANGE LOG                                                 *
000170*    -----------                                                *
000180*    11/19/91 PJL WR-0389 ORIGINAL LAYOUT - PAGE AND TIMESTAMP   *WR-0389
000190*             ONLY, NO REQUEST DETAIL CAPTURED.                  *WR-0389
000200*    02/27/94 MAC WR-0519 ADDED LOG-IP-ADDRESS SO SECURITY COULD *WR-0519
000210*             TIE AN ACCESS BACK TO A WORKSTATION.               *WR-0519
000220*    08/15/96 DRH WR-0603 ADDED LOG-PATH AND LOG-USER-AGENT -    *WR-0603
000230*             THE NEW DIAL-IN GATEWAY WANTED BOTH FOR TRACING.  * WR-0603
000240*    01/06/98 SKP Y2K-0090 LOG-ACCESSED-AT REDEFINE SPLIT OUT TO *Y2K-0090
000250*             CCYY/MM/DD FOR THE CENTURY-SAFE SORT UTILITY.      *Y2K-0090
000260*    11/30/98 SKP Y2K-0123 CONFIRMED FIX AGAINST 00/01 ROLLOVER  *Y2K-0123
000270*             TEST DECK.  NO FURTHER CHANGES REQUIRED.           *Y2K-0123
000280*    05/09/01 JMB WR-0735 LOG-ID WIDENED TO X(36) TO CARRY THE   *WR-0735
000290*             OMNIBUS BROKER'S GUID FORMAT INSTEAD OF OUR OWN.   *WR-0735
000300*    03/22/04 ANF WR-0812 LOG-PAGE WIDENED TO 100 BYTES - THE    *WR-0812
000310*             NEW PORTAL'S SCREEN NAMES OUTGREW THE OLD 20.      *WR-0812
000320*    10/18/07 WTG WR-0901 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0901
000330*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION. *WR-0901
000340*    06/14/11 JMB WR-0971 BRANCH AUDIT - WS-LOG-COUNT MOVED OUT   WR-0971
000350*             TO A STANDALONE 77-LEVEL, PER SHOP STANDARD FOR A  *WR-0971
000360*             COUNTER THAT IS NOT PART OF A CONTROL GROUP.       *WR-0971
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-3090.
000410 OBJECT-COMPUTER.  IBM-3090.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS ALPHA-UPPER IS "A" THRU "Z"
000450     UPSI-0 ON  STATUS IS ACCESLOG-RERUN-SW
000460     UPSI-0 OFF STATUS IS ACCESLOG-NORUN-SW.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ACCESS-LOG-FILE ASSIGN TO "ACCESLOG"
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         ACCESS MODE IS SEQUENTIAL
000520         FILE STATUS IS WS-ACCESLOG-STATUS.
000530 DATA DIVISION.
000540 FILE SECTION.
000550*****************************************************************
000560*    ACCESS-LOG-FILE - APPEND-ONLY, INSERTION ORDER.            *
000570*****************************************************************
000580 FD  ACCESS-LOG-FILE
000590     RECORD CONTAINS 776 CHARACTERS
000600     LABEL RECORDS ARE STANDARD.
000610 01  ACCESS-LOG-RECORD.
000620     05  LOG-ID                        PIC X(36).
000630     05  LOG-PAGE                      PIC X(100).
000640     05  LOG-PATH                      PIC X(255).
000650*    QUICK-COMPARE VIEW OF THE PAGE NAME ALONE - THE DISTINCT-
000660*    PAGES QUERY SORTS ON THIS VIEW RATHER THAN THE WHOLE GROUP
000670*    ITEM.  ADDED WR-0604.
000680     05  LOG-REQUEST-KEY REDEFINES LOG-PAGE.
000690         10  LOG-REQUEST-KEY-PAGE      PIC X(100).
000700     05  LOG-IP-ADDRESS                PIC X(100).
000710*    DOTTED-QUAD BREAKOUT - NOT USED BY ACCLOGSV ITSELF BUT KEPT
000720*    FOR THE SUBNET-BLOCK REPORT THAT READS THIS FILE STANDALONE.
000730     05  LOG-IP-OCTET-VIEW REDEFINES LOG-IP-ADDRESS.
000740         10  LOG-IP-OCTET-1            PIC X(25).
000750         10  LOG-IP-OCTET-2            PIC X(25).
000760         10  LOG-IP-OCTET-3            PIC X(25).
000770         10  LOG-IP-OCTET-4            PIC X(25).
000780     05  LOG-USER-AGENT                PIC X(255).
000790     05  LOG-ACCESSED-AT               PIC X(30).
000800     05  LOG-ACCESSED-AT-R REDEFINES LOG-ACCESSED-AT.
000810*        ISO-8601 BREAKOUT ADDED PER Y2K-0090 - SEE CHANGE LOG.
000820         10  LOG-ACCESSED-CCYY         PIC X(04).
000830         10  FILLER                    PIC X(01).
000840         10  LOG-ACCESSED-MM           PIC X(02).
000850         10  FILLER                    PIC X(01).
000860         10  LOG-ACCESSED-DD           PIC X(02).
000870         10  FILLER                    PIC X(20).
000880 WORKING-STORAGE SECTION.
000890*****************************************************************
000900*    STANDALONE RECORD COUNTER - CARRIED AS A 77-LEVEL SINCE IT *
000910*    STANDS ON ITS OWN AND IS NOT PART OF ANY CONTROL GROUP.    *
000920*****************************************************************
000930 77  WS-LOG-COUNT                     PIC S9(09) COMP.
000940*****************************************************************
000950*    FILE STATUS FOR ACCESS-LOG-FILE                             *
000960*****************************************************************
000970 01  WS-ACCESLOG-CONTROLS.
000980     05  WS-ACCESLOG-STATUS            PIC XX.
000990         88  ACCESLOG-OK                    VALUE '00'.
001000         88  ACCESLOG-EOF                   VALUE '10'.
001010     05  FILLER                        PIC X(10).
001020 PROCEDURE DIVISION.
001030*****************************************************************
001040*    THIS MEMBER CARRIES THE RECORD LAYOUT ONLY.  ACCLOGSV       *
001050*    COPIES THE ABOVE PICTURE CLAUSES INTO ITS OWN FILE SECTION  *
001060*    RATHER THAN COPYBOOK THIS MEMBER - THAT IS HOW THIS SHOP    *
001070*    HAS ALWAYS KEPT ITS MASTER LAYOUTS SINCE PRTMSTR.           *
001080*****************************************************************
001090 0000-MAINLINE.
001100     STOP RUN.
001110 0000-EXIT.
001120     EXIT.
