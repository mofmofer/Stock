000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     STOCK-LOGIN-CREDENTIALS.
000030 AUTHOR.         M A CHU.
000040 INSTALLATION.   DST SYSTEMS INC - SHAREHOLDER RECORDS DIVISION.
000050 DATE-WRITTEN.   02/27/94.
000060 DATE-COMPILED.  02/27/94.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*    STOCK-LOGIN-CREDENTIALS                                    *
000100*    RECORD LAYOUT FOR THE TWO-ROW SIGN-ON PARAMETER FILE.      *
000110*    ROW ONE CARRIES THE SHAREHOLDER PORTAL LOGON, ROW TWO THE  *
000120*    BRANCH-OFFICE ADMIN CONSOLE LOGON.  READ-ONLY AT RUN TIME  *
000130*    - CHANGED ONLY BY RE-RUNNING THE PARAMETER LOAD JOB.       *
000140*    OWNED BY AUTHSVC.                                          *
000150*****************************************************************
000160*    CHANGE LOG                                                 *
000170*    -----------                                                *
000180*    02/27/94 MAC WR-0520 ORIGINAL LAYOUT - SINGLE SHAREHOLDER  * WR-0520
000190*             LOGON ROW, NO ADMIN ROW YET.                      * WR-0520
000200*    08/15/96 DRH WR-0604 ADDED THE ADMIN ROW - BRANCH OFFICES   *WR-0604
000210*             HAD BEEN SHARING THE SHAREHOLDER LOGON UNTIL NOW. * WR-0604
000220*    01/06/98 SKP Y2K-0091 REVIEWED FOR CENTURY WINDOWING - NO   *Y2K-0091
000230*             DATE FIELDS ON THIS RECORD, NO CHANGE REQUIRED.   * Y2K-0091
000240*    11/30/98 SKP Y2K-0124 CLOSED OUT WITH THE REST OF THE Y2K   *Y2K-0124
000250*             PROGRAM.  SEE WR-0604 REMARKS.                    * Y2K-0124
000260*    05/09/01 JMB WR-0736 CRED-ID WIDENED TO 100 BYTES TO CARRY  *WR-0736
000270*             AN E-MAIL ADDRESS INSTEAD OF THE OLD 8-CHAR LOGON.* WR-0736
000280*    03/22/04 ANF WR-0813 DOCUMENTED THE COMPARE RULE FOR EACH   *WR-0813
000290*             ROLE - SEE THE 88-LEVELS BELOW.                   * WR-0813
000300*    10/18/07 WTG WR-0902 NO FUNCTIONAL CHANGE - RECOMPILED      *WR-0902
000310*             UNDER ENTERPRISE COBOL 4.2 FOR THE LPAR MIGRATION.* WR-0902
000320*    06/14/11 JMB WR-0963 BRANCH AUDIT FOUND THE WR-0736 SEARCH  *WR-0963
000330*             KEY WAS NEVER REFERENCED BY AUTHSVC - REPLACED THE *WR-0963
000340*             DEAD ROLE-PLUS-ID KEY WITH A ROLE-KEY VIEW AUTHSVC *WR-0963
000350*             NOW USES FOR REAL TO SEARCH ITS STARTUP TABLE.     *WR-0963
000360*    06/14/11 JMB WR-0968 SAME AUDIT - WS-CRED-ROW-COUNT MOVED   *WR-0968
000370*             OUT TO A STANDALONE 77-LEVEL, PER SHOP STANDARD    *WR-0968
000380*             FOR A COUNTER THAT IS NOT PART OF A CONTROL GROUP. *WR-0968
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-3090.
000430 OBJECT-COMPUTER.  IBM-3090.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS ALPHA-UPPER IS "A" THRU "Z"
000470     UPSI-0 ON  STATUS IS LOGINCRD-RERUN-SW
000480     UPSI-0 OFF STATUS IS LOGINCRD-NORUN-SW.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT LOGIN-CREDENTIALS-FILE ASSIGN TO "LOGINCRD"
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         ACCESS MODE IS SEQUENTIAL
000540         FILE STATUS IS WS-LOGINCRD-STATUS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*****************************************************************
000580*    LOGIN-CREDENTIALS-FILE - EXACTLY TWO ROWS, USER THEN ADMIN.*
000590*****************************************************************
000600 FD  LOGIN-CREDENTIALS-FILE
000610     RECORD CONTAINS 310 CHARACTERS
000620     LABEL RECORDS ARE STANDARD.
000630 01  LOGIN-CREDENTIAL-RECORD.
000640     05  CRED-ROLE                     PIC X(05).
000650         88  CRED-ROLE-USER                 VALUE 'USER'.
000660         88  CRED-ROLE-ADMIN                VALUE 'ADMIN'.
000670     05  CRED-ID                       PIC X(100).
000680*    COMPARE-RULE VIEW - USER ROWS ARE MATCHED CASE-INSENSITIVE
000690*    (E-MAIL ADDRESS), ADMIN ROWS ARE MATCHED EXACT-TRIM.  BOTH
000700*    VIEWS SIT OVER THE SAME BYTES - AUTHSVC PICKS THE VIEW BY
000710*    CRED-ROLE BEFORE COMPARING.  ADDED WR-0813.
000720     05  CRED-ID-USER-VIEW REDEFINES CRED-ID.
000730         10  CRED-ID-USER-EMAIL        PIC X(100).
000740     05  CRED-ID-ADMIN-VIEW REDEFINES CRED-ID.
000750         10  CRED-ID-ADMIN-CODE        PIC X(100).
000760     05  CRED-PASSWORD                 PIC X(100).
000770     05  CRED-DISPLAY-NAME             PIC X(100).
000780     05  FILLER                        PIC X(05).
000790*    ROLE-KEY VIEW OF THE WHOLE ROW - AUTHSVC LOADS BOTH ROWS
000800*    INTO A TWO-ENTRY WORKING TABLE AT STARTUP AND USES THIS
000810*    VIEW TO STAMP THE ROLE KEY EACH TABLE ENTRY IS SEARCHED
000820*    ON, IN PLACE OF THE RE-READ-PER-REQUEST SCAN THIS FILE
000830*    USED TO GET.  ADDED WR-0736, REWORKED WR-0963 - THE OLD
000840*    COMBINED ROLE-PLUS-ID KEY WAS NEVER ACTUALLY SEARCHED ON.
000850 01  LOGIN-CREDENTIAL-KEY-VIEW REDEFINES LOGIN-CREDENTIAL-RECORD.
000860     05  CRED-KEY-ROLE                 PIC X(05).
000870     05  FILLER                        PIC X(305).
000880 WORKING-STORAGE SECTION.
000890*****************************************************************
000900*    STANDALONE ROW COUNTER - CARRIED AS A 77-LEVEL SINCE IT    *
000910*    STANDS ON ITS OWN AND IS NOT PART OF ANY CONTROL GROUP.    *
000920*****************************************************************
000930 77  WS-CRED-ROW-COUNT                PIC S9(04) COMP.
000940*****************************************************************
000950*    FILE STATUS FOR LOGIN-CREDENTIALS-FILE                     *
000960*****************************************************************
000970 01  WS-LOGINCRD-CONTROLS.
000980     05  WS-LOGINCRD-STATUS            PIC XX.
000990         88  LOGINCRD-OK                    VALUE '00'.
001000         88  LOGINCRD-EOF                   VALUE '10'.
001010     05  FILLER                        PIC X(10).
001020 PROCEDURE DIVISION.
001030*****************************************************************
001040*    THIS MEMBER CARRIES THE RECORD LAYOUT ONLY.  AUTHSVC        *
001050*    COPIES THE ABOVE PICTURE CLAUSES INTO ITS OWN FILE SECTION  *
001060*    RATHER THAN COPYBOOK THIS MEMBER - THAT IS HOW THIS SHOP    *
001070*    HAS ALWAYS KEPT ITS MASTER LAYOUTS SINCE PRTMSTR.           *
001080*****************************************************************
001090 0000-MAINLINE.
001100     STOP RUN.
001110 0000-EXIT.
001120     EXIT.
